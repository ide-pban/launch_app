000010*    COPYBOOK..: PARMPAINEL
000020*    SISTEMA...: SCLM - CONVERSAO DE LISTA DE MATERIAIS
000030*    OBJETIVO..: REGISTRO DO PARAMETRO DE QTD DE PLACAS POR
000040*                PAINEL (PARAM-IN). QUANDO AUSENTE OU INVALIDO
000050*                O PROGRAMA ASSUME 8, MINIMO SEMPRE 1.
000060*    HISTORICO.: 1989-09-09 JRA  VERSAO INICIAL.
000070*
000080 01  WS-PARM-PAINEL.
000090     05  WS-PARM-QTD-PAINEL            PIC 9(03).
000100     05  WS-PARM-QTD-PAINEL-R REDEFINES
000110         WS-PARM-QTD-PAINEL            PIC X(03).
000120     05  FILLER                         PIC X(07) VALUE SPACES.
