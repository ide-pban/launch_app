000010*    COPYBOOK..: BUSCATEXTO
000020*    SISTEMA...: SCLM - CONVERSAO DE LISTA DE MATERIAIS
000030*    OBJETIVO..: AREA DE TRABALHO COMUM PARA O TESTE "CONTEM
000040*                TEXTO" (CASAMENTO DE SUBSTRING), USADA PELA
000050*                DETECCAO DE FABRICANTE, CLASSIFICACAO DE
000060*                COMPONENTE E DETECCAO DE TIPO DE PACOTE.
000070*    HISTORICO.: 1992-01-15 JRA  VERSAO INICIAL.
000080*                1996-04-22 MCS  INCLUIDAS TABELAS DE CARACTERES
000090*                                DO ALVO/AGULHA MAIUSCULOS PARA
000100*                                TESTE DE PREFIXO+DIGITO.
000110*
000120 01  WS-BUSCA-TEXTO.
000130     05  WS-BT-ALVO                   PIC X(60).
000140     05  WS-BT-ALVO-MAI                PIC X(60).
000150     05  WS-BT-ALVO-MAI-TAB REDEFINES
000160         WS-BT-ALVO-MAI.
000170         10  WS-BT-ALVO-CHAR OCCURS 60 TIMES PIC X(01).
000180     05  WS-BT-AGULHA                 PIC X(20).
000190     05  WS-BT-AGULHA-MAI              PIC X(20).
000200     05  WS-BT-AGULHA-MAI-TAB REDEFINES
000210         WS-BT-AGULHA-MAI.
000220         10  WS-BT-AGULHA-CHAR OCCURS 20 TIMES PIC X(01).
000230     05  WS-BT-TAM-ALVO                PIC 9(02) COMP.
000240     05  WS-BT-TAM-AGULHA              PIC 9(02) COMP.
000250     05  WS-BT-LIMITE                  PIC 9(02) COMP.
000260     05  WS-BT-POS                     PIC 9(02) COMP.
000270     05  WS-BT-ACHOU                   PIC X(01) VALUE "N".
000280         88  BT-ACHOU-SIM              VALUE "S".
000290         88  BT-ACHOU-NAO              VALUE "N".
000300     05  FILLER                        PIC X(05) VALUE SPACES.
