000010*    COPYBOOK..: TABFABRICANTES
000020*    SISTEMA...: SCLM - CONVERSAO DE LISTA DE MATERIAIS
000030*    OBJETIVO..: TABELA FIXA DOS FABRICANTES RECONHECIDOS PELA
000040*                DETECCAO DE FABRICANTE (SCLM0930). A ORDEM
000050*                DEFINE A PRIORIDADE DE CASAMENTO - O PRIMEIRO
000060*                QUE CASAR EM QUALQUER CELULA GANHA.
000070*    HISTORICO.: 1990-04-23 JRA  VERSAO INICIAL - 10 NOMES.
000080*                1997-08-11 MCS  INCLUIDOS TAIYO YUDEN, SAMSUNG,
000090*                                NICHICON, RUBYCON E COILCRAFT
000100*                                A PEDIDO DE COMPRAS (MEMO 97-42)
000110*
000120 01  WS-LISTA-FABRICANTES-TXT.
000130     05  FILLER            PIC X(15) VALUE "KOA".
000140     05  FILLER            PIC X(15) VALUE "MURATA".
000150     05  FILLER            PIC X(15) VALUE "TDK".
000160     05  FILLER            PIC X(15) VALUE "PANASONIC".
000170     05  FILLER            PIC X(15) VALUE "VISHAY".
000180     05  FILLER            PIC X(15) VALUE "YAGEO".
000190     05  FILLER            PIC X(15) VALUE "ROHM".
000200     05  FILLER            PIC X(15) VALUE "TAIYO YUDEN".
000210     05  FILLER            PIC X(15) VALUE "SAMSUNG".
000220     05  FILLER            PIC X(15) VALUE "NICHICON".
000230     05  FILLER            PIC X(15) VALUE "RUBYCON".
000240     05  FILLER            PIC X(15) VALUE "KEMET".
000250     05  FILLER            PIC X(15) VALUE "AVX".
000260     05  FILLER            PIC X(15) VALUE "BOURNS".
000270     05  FILLER            PIC X(15) VALUE "COILCRAFT".
000280*
000290 01  WS-TAB-FABRICANTES REDEFINES WS-LISTA-FABRICANTES-TXT.
000300     05  WS-TAB-FABR OCCURS 15 TIMES
000310                 INDEXED BY WS-IX-FABR
000320                                  PIC X(15).
