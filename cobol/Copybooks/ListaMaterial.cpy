000010*    COPYBOOK..: LISTAMATERIAL
000020*    SISTEMA...: SCLM - CONVERSAO DE LISTA DE MATERIAIS
000030*    OBJETIVO..: AREA DE TRABALHO DA LINHA BRUTA DA LISTA DE
000040*                MATERIAIS (BOM), JA QUEBRADA EM CELULAS POR
000050*                DELIMITADOR (VIRGULA, PONTO-E-VIRGULA OU TAB).
000060*    HISTORICO.: 1987-03-12 JRA  VERSAO INICIAL - 6 CELULAS.
000070*                1994-07-05 MCS  AMPLIADO DE 6 PARA 8 CELULAS,
000080*                                PEDIDO DE ENGENHARIA 87-114.
000090*                1999-01-18 JRA  REVISAO ANO 2000 - CAMPOS SAO
000100*                                TEXTO LIVRE, SEM DATA, SEM
000110*                                IMPACTO.
000120*
000130 01  WS-LISTA-MATERIAL.
000140     05  WS-CELULA OCCURS 8 TIMES
000150                 INDEXED BY WS-IX-CELULA
000160                                  PIC X(30).
000170     05  FILLER                      PIC X(04) VALUE SPACES.
000180*
000190 01  WS-LISTA-MATERIAL-R REDEFINES WS-LISTA-MATERIAL.
000200     05  WS-LINHA-COMPLETA           PIC X(240).
000210     05  FILLER                      PIC X(04).
