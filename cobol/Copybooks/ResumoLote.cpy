000010*    COPYBOOK..: RESUMOLOTE
000020*    SISTEMA...: SCLM - CONVERSAO DE LISTA DE MATERIAIS
000030*    OBJETIVO..: REGISTRO E LINHA IMPRESSA DO RESUMO DO LOTE -
000040*                TOTAL DE PECAS GRAVADAS E QTD DE PAINEL USADA.
000050*    HISTORICO.: 1988-02-20 JRA  VERSAO INICIAL - SO NUMEROS.
000060*                1996-06-14 MCS  PASSOU A GRAVAR TEXTO
000070*                                FORMATADO (WS-LINHA-RESUMO).
000080*
000090 01  WS-RESUMO-LOTE.
000100     05  SUM-PART-COUNT               PIC 9(05).
000110     05  SUM-PART-COUNT-R REDEFINES
000120         SUM-PART-COUNT               PIC X(05).
000130     05  SUM-PANEL-COUNT               PIC 9(03).
000140     05  FILLER                        PIC X(08) VALUE SPACES.
000150*
000160 01  WS-LINHA-RESUMO.
000170     05  FILLER                        PIC X(18)
000180                  VALUE "TOTAL DE PECAS....".
000190     05  WS-LIN-QTD-PECAS               PIC ZZZZ9.
000200     05  FILLER                        PIC X(05) VALUE SPACES.
000210     05  FILLER                        PIC X(18)
000220                  VALUE "QTD POR PAINEL....".
000230     05  WS-LIN-QTD-PAINEL              PIC ZZ9.
000240     05  FILLER                        PIC X(20) VALUE SPACES.
