000010*    COPYBOOK..: PECASAIDA
000020*    SISTEMA...: SCLM - CONVERSAO DE LISTA DE MATERIAIS
000030*    OBJETIVO..: LAYOUT DO REGISTRO DE SAIDA DA LISTA DE
000040*                MATERIAIS NORMALIZADA - UM REGISTRO POR PECA
000050*                DETECTADA NO LOTE DE ENTRADA.
000060*    HISTORICO.: 1987-03-12 JRA  VERSAO INICIAL.
000070*                1991-11-02 MCS  INCLUIDO OUT-PROCESS-FLAG A
000080*                                PEDIDO DA ENGENHARIA DE SMT.
000090*                1998-12-04 JRA  REVISAO ANO 2000 - REGISTRO
000100*                                NAO CONTEM CAMPO DE DATA, SEM
000110*                                IMPACTO.
000115*                2010-07-08 RLS  INCLUIDA FILLER DE RESERVA NO
000116*                                FINAL DO REGISTRO, PADRAO JA
000117*                                USADO NOS DEMAIS LAYOUTS DESTE
000118*                                SISTEMA, PARA EXPANSAO FUTURA
000119*                                SEM QUEBRAR O REGISTRO ATUAL.
000120*
000130 01  REG-PECA-SAIDA.
000140     05  OUT-SEQ-NO                  PIC 9(04).
000150     05  OUT-SEQ-NO-R REDEFINES
000160         OUT-SEQ-NO                  PIC X(04).
000170     05  OUT-MAKER                   PIC X(20).
000180     05  OUT-PART-NAME               PIC X(20).
000190     05  OUT-PART-NUMBER              PIC X(30).
000200     05  OUT-REF-DESIG                PIC X(60).
000210     05  OUT-REF-COUNT                PIC 9(04).
000220     05  OUT-QTY-PER-UNIT             PIC 9(05).
000230     05  OUT-QTY-TOTAL                PIC 9(07).
000240     05  OUT-PROCESS-FLAG             PIC X(10).
000250     05  OUT-MOUNT-TYPE               PIC X(10).
000260     05  FILLER                       PIC X(05).
