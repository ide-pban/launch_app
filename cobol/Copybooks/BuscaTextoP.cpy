000010*----------------------------------------------------------
000020* ROTINA COMUM..: "CONTEM TEXTO" - CASAMENTO DE SUBSTRING
000030*                  SEM DIFERENCIAR MAIUSCULA DE MINUSCULA.
000040*                  ENTRADA: WS-BT-ALVO / WS-BT-AGULHA
000050*                  SAIDA..: WS-BT-ACHOU ("S" OU "N")
000060* HISTORICO......: 1992-01-15 JRA  VERSAO INICIAL.
000070*                  1998-11-30 MCS  REVISAO ANO 2000 - ROTINA
000080*                                  NAO TRATA DATA, SEM IMPACTO.
000090*----------------------------------------------------------
000100 R900-CONTEM-TEXTO.
000110*
000120     MOVE "N"                        TO WS-BT-ACHOU.
000130     MOVE WS-BT-ALVO                 TO WS-BT-ALVO-MAI.
000140     MOVE WS-BT-AGULHA               TO WS-BT-AGULHA-MAI.
000150     INSPECT WS-BT-ALVO-MAI
000160         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000170                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000180     INSPECT WS-BT-AGULHA-MAI
000190         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000210     PERFORM R910-MEDIR-TAMANHOS THRU R910-99-FIM.
000220     IF WS-BT-TAM-AGULHA = ZERO
000230         OR WS-BT-TAM-AGULHA > WS-BT-TAM-ALVO
000240         GO TO R900-99-FIM
000250     END-IF.
000260     COMPUTE WS-BT-LIMITE =
000270             WS-BT-TAM-ALVO - WS-BT-TAM-AGULHA + 1.
000280     PERFORM R920-VARRER-ALVO THRU R920-99-FIM
000290             VARYING WS-BT-POS FROM 1 BY 1
000300             UNTIL WS-BT-POS > WS-BT-LIMITE
000310                OR BT-ACHOU-SIM.
000320 R900-99-FIM.
000330     EXIT.
000340*----------------------------------------------------------
000350 R910-MEDIR-TAMANHOS.
000360*
000370     MOVE 60                         TO WS-BT-TAM-ALVO.
000380     PERFORM R911-ENCOLHE-ALVO THRU R911-99-FIM
000390             UNTIL WS-BT-TAM-ALVO = ZERO
000400                OR WS-BT-ALVO-MAI(WS-BT-TAM-ALVO:1) NOT = SPACE.
000410     MOVE 20                         TO WS-BT-TAM-AGULHA.
000420     PERFORM R912-ENCOLHE-AGULHA THRU R912-99-FIM
000430             UNTIL WS-BT-TAM-AGULHA = ZERO
000440                OR WS-BT-AGULHA-MAI(WS-BT-TAM-AGULHA:1) NOT =
000445                SPACE.
000450 R910-99-FIM.
000460     EXIT.
000470*----------------------------------------------------------
000480 R911-ENCOLHE-ALVO.
000490*
000500     SUBTRACT 1                      FROM WS-BT-TAM-ALVO.
000510 R911-99-FIM.
000520     EXIT.
000530*----------------------------------------------------------
000540 R912-ENCOLHE-AGULHA.
000550*
000560     SUBTRACT 1                      FROM WS-BT-TAM-AGULHA.
000570 R912-99-FIM.
000580     EXIT.
000590*----------------------------------------------------------
000600 R920-VARRER-ALVO.
000610*
000620     IF WS-BT-ALVO-MAI(WS-BT-POS:WS-BT-TAM-AGULHA) =
000630        WS-BT-AGULHA-MAI(1:WS-BT-TAM-AGULHA)
000640         SET BT-ACHOU-SIM            TO TRUE
000650     END-IF.
000660 R920-99-FIM.
000670     EXIT.
