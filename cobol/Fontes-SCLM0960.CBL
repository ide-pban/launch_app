000010*****************************************************************
000020* SISTEMA : SCLM - CONVERSAO DE LISTA DE MATERIAIS (BOM)
000030* PROGRAMA: SCLM0960
000040* OBJETIVO: CALCULAR A QUANTIDADE DE COMPONENTE POR PAINEL E A
000050*           QUANTIDADE TOTAL, A PARTIR DA CONTAGEM DE REFERENCIAS
000060*           DE POSICIONAMENTO E DA QUANTIDADE DE CAVIDADES DO
000070*           PAINEL (PARAMETRO DE EXECUCAO).
000080*****************************************************************
000090* HISTORICO DE ALTERACOES
000100*-----------------------------------------------------------------
000110* 1993-07-09 JRA OS-93102  VERSAO INICIAL.
000120* 1997-02-14 MCS OS-97019  QUANDO A CONTAGEM DE REFERENCIAS FOR
000130*                          ZERO, ASSUME-SE 1 PECA POR CAVIDADE.
000140* 1998-12-14 MCS Y2K-9876  REVISAO ANO 2000 - PROGRAMA NAO TRATA
000150*                          CAMPO DE DATA, SEM IMPACTO.
000160* 2004-10-21 RLS OS-04161  RESERVADO CAMPO DE SOBRESCRITA MANUAL
000170*                          DE QUANTIDADE (NAO UTILIZADO AINDA).
000180* 2008-03-11 EPS OS-08044  SOBRESCRITA PASSOU A SER DIVIDIDA PELA
000190*                          QUANTIDADE DE CAVIDADES DO PAINEL, COM
000200*                          O MESMO PISO MINIMO DE 1 PECA - ANTES
000210*                          ERA GRAVADA DIRETO, SEM DIVISAO.
000220*****************************************************************
000230* CHAMADO PELO DRIVER SCLM0410 DEPOIS DE SCLM0920 (EXTRACAO DE
000240* REFERENCIAS) E ANTES DE SCLM0930 (FABRICANTE).  RECEBE A
000250* CONTAGEM DE REFERENCIAS E A QUANTIDADE DE CAVIDADES DO PAINEL,
000260* DEVOLVE A QUANTIDADE POR PAINEL E A QUANTIDADE TOTAL DO LOTE.
000270*****************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.      SCLM0960.
000300 AUTHOR.          J R ALMEIDA.
000310 INSTALLATION.    SCLM - ENGENHARIA DE PROCESSO SMT.
000320 DATE-WRITTEN.    07/09/93.
000330 DATE-COMPILED.
000340 SECURITY.        USO INTERNO - ENGENHARIA DE PROCESSO.
000350*
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380* INTERRUPTOR DE TRACO PADRAO DA FAMILIA - NAO TESTADO AQUI.
000390 SPECIAL-NAMES.
000400     UPSI-0 ON  STATUS IS SCLM-TRACO-LIGADO
000410            OFF STATUS IS SCLM-TRACO-DESLIGADO.
000420*
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450*
000460* AREA DE CALCULO DA DIVISAO QUANTIDADE-POR-CAVIDADE.  O
000470* DIVIDENDO E CARREGADO PELO MAIN-PROCEDURE COM A CONTAGEM DE
000480* REFERENCIAS OU, QUANDO HOUVER, COM A SOBRESCRITA MANUAL - O
000490* PARAGRAFO DE CALCULO (R100) NAO PRECISA SABER DE QUAL DAS DUAS
000500* FONTES O NUMERO VEIO.
000510 01  WS-AREA-CALCULO.
000520     05  WS-QTD-DIVIDENDO              PIC 9(05) COMP.
000530     05  WS-QTD-POR-CAVIDADE           PIC 9(05) COMP.
000540     05  WS-RESTO-DIVISAO              PIC 9(05) COMP.
000550     05  FILLER                        PIC X(05) VALUE SPACES.
000560*
000570* LIGADO QUANDO O CAMPO DE SOBRESCRITA MANUAL DE QUANTIDADE VEIO
000580* PREENCHIDO (MAIOR QUE ZERO) NA AREA DE LINKAGE.
000590 01  WS-FLAG-SOBRESCRITA               PIC X(01) VALUE "N".
000600     88  WS-TEM-SOBRESCRITA            VALUE "S".
000610     88  WS-SEM-SOBRESCRITA            VALUE "N".
000620*
000630 LINKAGE SECTION.
000640*
000650* AREA DE CHAMADA - CONTAGEM DE REFERENCIAS E QUANTIDADE DE
000660* CAVIDADES ENTRAM, QUANTIDADE POR PAINEL E QUANTIDADE TOTAL
000670* SAEM.  O CAMPO DE SOBRESCRITA FICA RESERVADO PARA USO FUTURO
000680* (VER HISTORICO OS-04161) - O DRIVER ATUAL NUNCA O PREENCHE.
000690 01  LK-AREA-CALCULA-QTD.
000700     05  LK-CQ-QTD-REF                 PIC 9(04).
000710     05  LK-CQ-QTD-REF-R REDEFINES
000720         LK-CQ-QTD-REF.
000730         10  LK-CQ-QTD-REF-DIG OCCURS 4 PIC 9(01).
000740     05  LK-CQ-QTD-PAINEL              PIC 9(04).
000750     05  LK-CQ-QTD-SOBRESCRITA         PIC 9(05).
000760     05  LK-CQ-QTD-POR-PAINEL          PIC 9(05).
000770     05  LK-CQ-QTD-POR-PAINEL-R REDEFINES
000780         LK-CQ-QTD-POR-PAINEL.
000790         10  LK-CQ-QTD-PP-DIG OCCURS 5 PIC 9(01).
000800     05  LK-CQ-QTD-TOTAL               PIC 9(07).
000810     05  LK-CQ-QTD-TOTAL-R REDEFINES
000820         LK-CQ-QTD-TOTAL.
000830         10  LK-CQ-QTD-TOTAL-DIG OCCURS 7 PIC 9(01).
000840     05  FILLER                        PIC X(05).
000850*
000860 PROCEDURE DIVISION USING LK-AREA-CALCULA-QTD.
000870*
000880* PARAGRAFO PRINCIPAL.  DECIDE QUAL E A FONTE DO DIVIDENDO
000890* (SOBRESCRITA MANUAL OU CONTAGEM DE REFERENCIAS), CALCULA A
000900* QUANTIDADE POR CAVIDADE/PAINEL E, A PARTIR DELA, A QUANTIDADE
000910* TOTAL DO LOTE (POR PAINEL VEZES NUMERO DE PAINEIS).
000920 MAIN-PROCEDURE.
000930*
000940     SET WS-SEM-SOBRESCRITA            TO TRUE.
000950     IF LK-CQ-QTD-SOBRESCRITA > ZERO
000960         SET WS-TEM-SOBRESCRITA        TO TRUE
000970     END-IF.
000980*
000990* A SOBRESCRITA, QUANDO PRESENTE, SEGUE A MESMA FORMULA DA
001000* CONTAGEM DE REFERENCIAS (DIVIDE PELO PAINEL, PISO MINIMO 1) -
001010* NENHUMA DAS DUAS FONTES E GRAVADA DIRETO SEM PASSAR PELO
001020* CALCULO.
001030     IF WS-TEM-SOBRESCRITA
001040         MOVE LK-CQ-QTD-SOBRESCRITA    TO WS-QTD-DIVIDENDO
001050     ELSE
001060         MOVE LK-CQ-QTD-REF            TO WS-QTD-DIVIDENDO
001070     END-IF.
001080     PERFORM R100-CALCULA-POR-CAVIDADE THRU R100-99-FIM.
001090     MOVE WS-QTD-POR-CAVIDADE          TO LK-CQ-QTD-POR-PAINEL.
001100*
001110* QUANTIDADE TOTAL DO LOTE = QUANTIDADE POR PAINEL X NUMERO DE
001120* PAINEIS DO LOTE (PARAMETRO DE EXECUCAO LIDO PELO DRIVER).
001130     COMPUTE LK-CQ-QTD-TOTAL =
001140             LK-CQ-QTD-POR-PAINEL * LK-CQ-QTD-PAINEL.
001150*
001160     GOBACK.
001170*-----------------------------------------------------------------
001180* DIVIDE O DIVIDENDO CORRENTE (REFERENCIAS OU SOBRESCRITA) PELA
001190* QUANTIDADE DE CAVIDADES DO PAINEL, COM PISO MINIMO DE 1 PECA -
001200* NUNCA RETORNA ZERO, MESMO QUANDO NAO HA REFERENCIA NENHUMA.
001210 R100-CALCULA-POR-CAVIDADE.
001220*
001230* SEM REFERENCIA DETECTADA (OU SOBRESCRITA ZERADA) - ASSUME-SE 1
001240* PECA POR CAVIDADE (REGRA INCLUIDA EM OS-97019).
001250     IF WS-QTD-DIVIDENDO = ZERO
001260         MOVE 1                        TO WS-QTD-POR-CAVIDADE
001270         GO TO R100-99-FIM
001280     END-IF.
001290*
001300* PAINEL SEM CAVIDADE INFORMADA - EVITA DIVISAO POR ZERO.
001310     IF LK-CQ-QTD-PAINEL = ZERO
001320         MOVE 1                        TO WS-QTD-POR-CAVIDADE
001330         GO TO R100-99-FIM
001340     END-IF.
001350*
001360* DIVISAO INTEIRA COM PISO (O RESTO E DESCARTADO, NAO HA
001370* ARREDONDAMENTO PARA CIMA).
001380     DIVIDE WS-QTD-DIVIDENDO BY LK-CQ-QTD-PAINEL
001390             GIVING WS-QTD-POR-CAVIDADE
001400             REMAINDER WS-RESTO-DIVISAO.
001410*
001420* GARANTE O PISO MINIMO DE 1 PECA MESMO QUANDO A DIVISAO DA
001430* ZERO (REFERENCIAS < PAINEIS).
001440     IF WS-QTD-POR-CAVIDADE < 1
001450         MOVE 1                        TO WS-QTD-POR-CAVIDADE
001460     END-IF.
001470 R100-99-FIM.
001480     EXIT.
001490*-----------------------------------------------------------------
001500 END PROGRAM SCLM0960.
