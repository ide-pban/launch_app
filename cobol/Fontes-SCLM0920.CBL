000010*****************************************************************
000020* SISTEMA : SCLM - CONVERSAO DE LISTA DE MATERIAIS (BOM)
000030* PROGRAMA: SCLM0920
000040* OBJETIVO: EXTRAIR, DA CELULA DE UM REGISTRO DA LISTA DE
000050*           MATERIAIS QUE MAIS ACUMULAR REFERENCIAS DE
000060*           POSICIONAMENTO (R1, C10, U3 ...), A LISTA DESSAS
000070*           REFERENCIAS SEPARADA POR VIRGULA E A SUA CONTAGEM.
000080*****************************************************************
000090* HISTORICO DE ALTERACOES
000100*-----------------------------------------------------------------
000110* 1987-05-04 JRA OS-87201  VERSAO INICIAL - SEPARADORES VIRGULA
000120*                          E PONTO-E-VIRGULA.
000130* 1989-09-19 JRA OS-89155  INCLUIDO SEPARADOR ESPACO EM BRANCO.
000140* 1992-03-11 MCS OS-92048  INCLUIDO SEPARADOR HIFEN (FAIXA NAO
000150*                          E EXPANDIDA, CADA EXTREMO CONTA 1).
000160* 1998-12-02 MCS Y2K-9872  REVISAO ANO 2000 - PROGRAMA NAO TRATA
000170*                          CAMPO DE DATA, SEM IMPACTO.
000180* 2003-07-14 EPS OS-03088  CELULA VENCEDORA PASSOU A SER A DE
000190*                          MAIOR CONTAGEM, NAO MAIS A PRIMEIRA.
000200* 2009-10-05 RLS OS-09171  LIMITE DE 20 REFERENCIAS POR CELULA
000210*                          (60 CARACTERES DE LISTA / 3 POR REF).
000220*****************************************************************
000230* CHAMADO PELO DRIVER SCLM0410 PARA CADA REGISTRO, DEPOIS DE
000240* SCLM0910 TER DECIDIDO QUAL CAMPO E O NUMERO DE PECA.  AS ATE 8
000250* CELULAS RESTANTES DO REGISTRO SAO VARRIDAS EM BUSCA DE TOKENS
000260* QUE PARECAM REFERENCIA DE POSICIONAMENTO (LETRA + DIGITOS);
000270* VENCE A CELULA QUE ACUMULAR MAIS REFERENCIAS VALIDAS.
000280*****************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.      SCLM0920.
000310 AUTHOR.          J R ALMEIDA.
000320 INSTALLATION.    SCLM - ENGENHARIA DE PROCESSO SMT.
000330 DATE-WRITTEN.    05/04/87.
000340 DATE-COMPILED.
000350 SECURITY.        USO INTERNO - ENGENHARIA DE PROCESSO.
000360*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390* CLASSE DE CARACTER COM AS LETRAS DE DESIGNADOR DE REFERENCIA
000400* RECONHECIDAS PELA ENGENHARIA (R-RESISTOR C-CAPACITOR L-INDUTOR
000410* U-CI D-DIODO Q-TRANSISTOR J-CONECTOR X/Y-CRISTAL F-FUSIVEL
000420* T-TRANSFORMADOR/TRANSISTOR).
000430 SPECIAL-NAMES.
000440     CLASS DESIG-LETRA IS "R" "C" "L" "U" "D" "Q" "J" "X"
000450                          "Y" "F" "T".
000460*
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*
000500* CELULA CORRENTE SENDO VARRIDA, REDEFINIDA CARACTER A CARACTER
000510* PARA PERMITIR A VARREDURA POSICIONAL EM R200-VARRER-CELULA.
000520 01  WS-CELULA-AREA.
000530     05  WS-CELULA                    PIC X(30).
000540 01  WS-CELULA-TAB REDEFINES WS-CELULA-AREA.
000550     05  WS-CEL-CHAR OCCURS 30 TIMES
000560                 INDEXED BY WS-IX-CEL2    PIC X(01).
000570*
000580* TOKEN (CANDIDATO A REFERENCIA) SENDO MONTADO CARACTER A
000590* CARACTER ENQUANTO A CELULA E VARRIDA, ATE ENCONTRAR UM
000600* SEPARADOR (VIRGULA, PONTO-E-VIRGULA, ESPACO OU HIFEN).
000610 01  WS-TOKEN-AREA.
000620     05  WS-TOKEN                     PIC X(08) VALUE SPACES.
000630 01  WS-TOKEN-TAB REDEFINES WS-TOKEN-AREA.
000640     05  WS-TOKEN-CHAR OCCURS 8 TIMES
000650                 INDEXED BY WS-IX-TOK     PIC X(01).
000660*
000670* MELHOR LISTA DE REFERENCIAS JA MONTADA ATE AGORA (DENTRE TODAS
000680* AS CELULAS JA PROCESSADAS) E SUA CONTAGEM DE REFERENCIAS.
000690 01  WS-MELHOR-LISTA                  PIC X(60) VALUE SPACES.
000700 01  WS-MELHOR-LISTA-R REDEFINES
000710     WS-MELHOR-LISTA.
000720     05  WS-ML-CHAR OCCURS 60 TIMES    PIC X(01).
000730*
000740* LISTA DE REFERENCIAS SENDO MONTADA PARA A CELULA CORRENTE,
000750* SEPARADAS POR VIRGULA CONFORME O LAYOUT DE SAIDA (REG-PECA-
000760* SAIDA / OUT-REF-DESIG).
000770 01  WS-CEL-LISTA                     PIC X(60) VALUE SPACES.
000780 01  WS-CEL-LISTA-R REDEFINES
000790     WS-CEL-LISTA.
000800     05  WS-CL-CHAR OCCURS 60 TIMES    PIC X(01).
000810*
000820 77  WS-IX-CEL                        PIC 9(02) COMP.
000830 77  WS-TAM-CELULA                    PIC 9(02) COMP.
000840 77  WS-TAM-TOKEN                     PIC 9(02) COMP.
000850 77  WS-TAM-LISTA                     PIC 9(02) COMP.
000860* CONTAGEM DE REFERENCIAS VALIDAS NA CELULA CORRENTE E NA
000870* MELHOR CELULA ENCONTRADA ATE AGORA (CRITERIO DE VITORIA DA
000880* OS-03088).
000890 77  WS-QTD-CELULA                    PIC 9(02) COMP.
000900 77  WS-QTD-MELHOR                    PIC 9(02) COMP VALUE ZERO.
000910 77  WS-LETRA-TOKEN                   PIC X(01).
000920* LIGADO QUANDO O TOKEN CORRENTE TEM FORMATO DE REFERENCIA
000930* VALIDA (LETRA RECONHECIDA SEGUIDA SOMENTE DE DIGITOS).
000940 77  WS-EH-VALIDO                     PIC X(01) VALUE "N".
000950     88  TOKEN-VALIDO                 VALUE "S".
000960     88  TOKEN-INVALIDO               VALUE "N".
000970*
000980 LINKAGE SECTION.
000990*
001000* AREA DE CHAMADA - AS ATE 8 CELULAS DO REGISTRO ENTRAM; A
001010* MELHOR LISTA DE REFERENCIAS ENCONTRADA E SUA CONTAGEM SAEM.
001020 01  LK-AREA-EXTRAI-REF.
001030     05  LK-ERD-CELULAS.
001040         10  LK-ERD-CELULA OCCURS 8 TIMES PIC X(30).
001050     05  LK-ERD-QTD-CELULAS           PIC 9(02).
001060     05  LK-ERD-REF-DESIG             PIC X(60).
001070     05  LK-ERD-REF-COUNT             PIC 9(04).
001080     05  FILLER                       PIC X(05).
001090*
001100 PROCEDURE DIVISION USING LK-AREA-EXTRAI-REF.
001110*
001120* PARAGRAFO PRINCIPAL - PROCESSA CADA CELULA RECEBIDA, MANTENDO
001130* A MELHOR (MAIOR CONTAGEM DE REFERENCIAS) COMO RESULTADO FINAL.
001140* SE NENHUMA CELULA TIVER REFERENCIA VALIDA, A SAIDA FICA EM
001150* BRANCO/ZERO (NAO HA DEFAULT AQUI - A DEFINICAO DE DEFAULTS E
001160* FEITA MAIS ADIANTE NA CADEIA, EM SCLM0940).
001170 MAIN-PROCEDURE.
001180*
001190     MOVE SPACES                      TO LK-ERD-REF-DESIG.
001200     MOVE ZERO                        TO LK-ERD-REF-COUNT.
001210     MOVE ZERO                        TO WS-QTD-MELHOR.
001220     MOVE SPACES                      TO WS-MELHOR-LISTA.
001230*
001240     PERFORM R100-PROCESSA-CELULA THRU R100-99-FIM
001250             VARYING WS-IX-CEL FROM 1 BY 1
001260             UNTIL WS-IX-CEL > LK-ERD-QTD-CELULAS.
001270*
001280     IF WS-QTD-MELHOR > ZERO
001290         MOVE WS-MELHOR-LISTA          TO LK-ERD-REF-DESIG
001300         MOVE WS-QTD-MELHOR             TO LK-ERD-REF-COUNT
001310     END-IF.
001320*
001330     GOBACK.
001340*-----------------------------------------------------------------
001350* PROCESSA UMA CELULA DO REGISTRO (WS-IX-CEL): MEDE O SEU
001360* TAMANHO UTIL, VARRE CARACTER A CARACTER MONTANDO TOKENS, E SE
001370* A CONTAGEM DE REFERENCIAS DESTA CELULA SUPERAR A MELHOR ATE
001380* AGORA, ADOTA ESTA CELULA COMO A NOVA MELHOR (OS-03088).
001390 R100-PROCESSA-CELULA.
001400*
001410     MOVE LK-ERD-CELULA(WS-IX-CEL)    TO WS-CELULA.
001420     MOVE ZERO                        TO WS-QTD-CELULA.
001430     MOVE SPACES                      TO WS-CEL-LISTA.
001440     MOVE SPACES                      TO WS-TOKEN.
001450     PERFORM R120-MEDIR-CELULA THRU R120-99-FIM.
001460     IF WS-TAM-CELULA = ZERO
001470*        CELULA EM BRANCO - NADA A EXTRAIR.
001480         GO TO R100-99-FIM
001490     END-IF.
001500     PERFORM R200-VARRER-CELULA THRU R200-99-FIM
001510             VARYING WS-IX-CEL2 FROM 1 BY 1
001520             UNTIL WS-IX-CEL2 > WS-TAM-CELULA.
001530* FECHA O ULTIMO TOKEN PENDENTE (A CELULA PODE TERMINAR SEM UM
001540* SEPARADOR FINAL).
001550     PERFORM R250-FECHA-TOKEN THRU R250-99-FIM.
001560     IF WS-QTD-CELULA > WS-QTD-MELHOR
001570         MOVE WS-QTD-CELULA            TO WS-QTD-MELHOR
001580         MOVE WS-CEL-LISTA              TO WS-MELHOR-LISTA
001590     END-IF.
001600 R100-99-FIM.
001610     EXIT.
001620*-----------------------------------------------------------------
001630* MEDE O TAMANHO UTIL DA CELULA (SEM OS ESPACOS A DIREITA).
001640 R120-MEDIR-CELULA.
001650*
001660     MOVE 30                          TO WS-TAM-CELULA.
001670     PERFORM R121-ENCOLHE-CELULA THRU R121-99-FIM
001680             UNTIL WS-TAM-CELULA = ZERO
001690                OR WS-CELULA(WS-TAM-CELULA:1) NOT = SPACE.
001700 R120-99-FIM.
001710     EXIT.
001720*-----------------------------------------------------------------
001730* PASSO UNITARIO DA MEDICAO DE TAMANHO DA CELULA.
001740 R121-ENCOLHE-CELULA.
001750*
001760     SUBTRACT 1                       FROM WS-TAM-CELULA.
001770 R121-99-FIM.
001780     EXIT.
001790*-----------------------------------------------------------------
001800* EXAMINA UM CARACTER DA CELULA (WS-IX-CEL2): SE FOR UM DOS
001810* QUATRO SEPARADORES RECONHECIDOS (VIRGULA, PONTO-E-VIRGULA,
001820* ESPACO OU HIFEN - OS-89155/OS-92048), FECHA O TOKEN CORRENTE;
001830* CASO CONTRARIO, ACUMULA O CARACTER NO TOKEN.
001840 R200-VARRER-CELULA.
001850*
001860     IF WS-CEL-CHAR(WS-IX-CEL2) = ","
001870         OR WS-CEL-CHAR(WS-IX-CEL2) = ";"
001880         OR WS-CEL-CHAR(WS-IX-CEL2) = SPACE
001890         OR WS-CEL-CHAR(WS-IX-CEL2) = "-"
001900         PERFORM R250-FECHA-TOKEN THRU R250-99-FIM
001910     ELSE
001920         PERFORM R220-ACUMULA-CARACTER THRU R220-99-FIM
001930     END-IF.
001940 R200-99-FIM.
001950     EXIT.
001960*-----------------------------------------------------------------
001970* ACRESCENTA O CARACTER CORRENTE AO FINAL DO TOKEN EM MONTAGEM,
001980* DESCARTANDO SILENCIOSAMENTE CARACTERES ALEM DA POSICAO 8 (UM
001990* DESIGNADOR DE REFERENCIA NUNCA CHEGA A ESSE TAMANHO).
002000 R220-ACUMULA-CARACTER.
002010*
002020     PERFORM R221-MEDIR-TOKEN THRU R221-99-FIM.
002030     IF WS-TAM-TOKEN < 8
002040         ADD 1                        TO WS-TAM-TOKEN
002050         MOVE WS-CEL-CHAR(WS-IX-CEL2)
002060                             TO WS-TOKEN-CHAR(WS-TAM-TOKEN)
002070     END-IF.
002080 R220-99-FIM.
002090     EXIT.
002100*-----------------------------------------------------------------
002110* MEDE O TAMANHO ATUAL DO TOKEN EM MONTAGEM (SEM OS ESPACOS A
002120* DIREITA).
002130 R221-MEDIR-TOKEN.
002140*
002150     MOVE 8                           TO WS-TAM-TOKEN.
002160     PERFORM R222-ENCOLHE-TOKEN THRU R222-99-FIM
002170             UNTIL WS-TAM-TOKEN = ZERO
002180                OR WS-TOKEN(WS-TAM-TOKEN:1) NOT = SPACE.
002190 R221-99-FIM.
002200     EXIT.
002210*-----------------------------------------------------------------
002220* PASSO UNITARIO DA MEDICAO DE TAMANHO DO TOKEN.
002230 R222-ENCOLHE-TOKEN.
002240*
002250     SUBTRACT 1                       FROM WS-TAM-TOKEN.
002260 R222-99-FIM.
002270     EXIT.
002280*-----------------------------------------------------------------
002290* FECHA O TOKEN CORRENTE E, SE ELE TIVER FORMATO DE REFERENCIA
002300* VALIDA (PRIMEIRA LETRA RECONHECIDA SEGUIDA SOMENTE DE DIGITOS,
002310* TAMANHO MINIMO 2), GRAVA-O NA LISTA DE SAIDA.  TOKENS DE UM SO
002320* CARACTER SAO DESCARTADOS (NAO HA COMO SER LETRA+DIGITO COM
002330* MENOS DE 2 POSICOES).
002340 R250-FECHA-TOKEN.
002350*
002360     PERFORM R221-MEDIR-TOKEN THRU R221-99-FIM.
002370     IF WS-TAM-TOKEN < 2
002380         GO TO R250-LIMPA
002390     END-IF.
002400     MOVE "N"                         TO WS-EH-VALIDO.
002410     MOVE WS-TOKEN-CHAR(1)            TO WS-LETRA-TOKEN.
002420* A LETRA E TESTADA EM MAIUSCULA PARA ACEITAR REFERENCIAS EM
002430* AMBAS AS CAIXAS VINDAS DO ARQUIVO DE ENTRADA.
002440     INSPECT WS-LETRA-TOKEN
002450         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002460                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002470     IF WS-LETRA-TOKEN IS DESIG-LETRA
002480         PERFORM R260-VERIFICA-DIGITOS THRU R260-99-FIM
002490         IF TOKEN-VALIDO
002500             PERFORM R270-GRAVA-REFERENCIA THRU R270-99-FIM
002510         END-IF
002520     END-IF.
002530 R250-LIMPA.
002540     MOVE SPACES                      TO WS-TOKEN.
002550 R250-99-FIM.
002560     EXIT.
002570*-----------------------------------------------------------------
002580* CONFERE SE TODOS OS CARACTERES DO TOKEN A PARTIR DA SEGUNDA
002590* POSICAO SAO NUMERICOS (A PRIMEIRA JA FOI CONFERIDA PELA CLASSE
002600* DESIG-LETRA EM R250).
002610 R260-VERIFICA-DIGITOS.
002620*
002630     SET TOKEN-VALIDO                 TO TRUE.
002640     PERFORM R261-TESTA-CARACTER THRU R261-99-FIM
002650             VARYING WS-IX-TOK FROM 2 BY 1
002660             UNTIL WS-IX-TOK > WS-TAM-TOKEN
002670                OR TOKEN-INVALIDO.
002680 R260-99-FIM.
002690     EXIT.
002700*-----------------------------------------------------------------
002710* TESTA UMA POSICAO DO TOKEN (WS-IX-TOK) - SE NAO FOR DIGITO, O
002720* TOKEN INTEIRO E REJEITADO.
002730 R261-TESTA-CARACTER.
002740*
002750     IF WS-TOKEN-CHAR(WS-IX-TOK) IS NOT NUMERIC
002760         SET TOKEN-INVALIDO           TO TRUE
002770     END-IF.
002780 R261-99-FIM.
002790     EXIT.
002800*-----------------------------------------------------------------
002810* GRAVA O TOKEN VALIDADO NA LISTA DE SAIDA DA CELULA, SEPARANDO
002820* POR VIRGULA DAS REFERENCIAS ANTERIORES, RESPEITANDO O LIMITE
002830* DE 60 CARACTERES DA LISTA (OS-09171).
002840 R270-GRAVA-REFERENCIA.
002850*
002860     PERFORM R280-MEDIR-LISTA THRU R280-99-FIM.
002870     IF WS-TAM-LISTA > ZERO
002880         IF WS-TAM-LISTA < 59
002890             ADD 1                    TO WS-TAM-LISTA
002900             MOVE ","                 TO WS-CL-CHAR(WS-TAM-LISTA)
002910         END-IF
002920     END-IF.
002930     PERFORM R281-COPIA-TOKEN THRU R281-99-FIM
002940             VARYING WS-IX-TOK FROM 1 BY 1
002950             UNTIL WS-IX-TOK > WS-TAM-TOKEN
002960                OR WS-TAM-LISTA = 60.
002970     ADD 1                            TO WS-QTD-CELULA.
002980 R270-99-FIM.
002990     EXIT.
003000*-----------------------------------------------------------------
003010* MEDE O TAMANHO ATUAL DA LISTA DE REFERENCIAS JA MONTADA (SEM
003020* OS ESPACOS A DIREITA).
003030 R280-MEDIR-LISTA.
003040*
003050     MOVE 60                          TO WS-TAM-LISTA.
003060     PERFORM R282-ENCOLHE-LISTA THRU R282-99-FIM
003070             UNTIL WS-TAM-LISTA = ZERO
003080                OR WS-CL-CHAR(WS-TAM-LISTA) NOT = SPACE.
003090 R280-99-FIM.
003100     EXIT.
003110*-----------------------------------------------------------------
003120* COPIA UM CARACTER DO TOKEN PARA O FINAL DA LISTA DE SAIDA.
003130 R281-COPIA-TOKEN.
003140*
003150     ADD 1                            TO WS-TAM-LISTA.
003160     MOVE WS-TOKEN-CHAR(WS-IX-TOK)    TO WS-CL-CHAR(WS-TAM-LISTA).
003170 R281-99-FIM.
003180     EXIT.
003190*-----------------------------------------------------------------
003200* PASSO UNITARIO DA MEDICAO DE TAMANHO DA LISTA DE SAIDA.
003210 R282-ENCOLHE-LISTA.
003220*
003230     SUBTRACT 1                       FROM WS-TAM-LISTA.
003240 R282-99-FIM.
003250     EXIT.
003260*-----------------------------------------------------------------
003270 END PROGRAM SCLM0920.
