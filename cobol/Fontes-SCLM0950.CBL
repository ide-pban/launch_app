000010*****************************************************************
000020* SISTEMA : SCLM - CONVERSAO DE LISTA DE MATERIAIS (BOM)
000030* PROGRAMA: SCLM0950
000040* OBJETIVO: QUANDO A CLASSIFICACAO DO COMPONENTE NAO DEFINIU O
000050*           TIPO DE MONTAGEM, INSPECIONAR O NUMERO DE PECA EM
000060*           BUSCA DE CODIGO DE ENCAPSULAMENTO (BGA, DIP, CHIP)
000070*           E PREENCHER O TIPO DE MONTAGEM DAI DECORRENTE.
000080*****************************************************************
000090* HISTORICO DE ALTERACOES
000100*-----------------------------------------------------------------
000110* 1992-05-18 JRA OS-92091  VERSAO INICIAL - CASCATA BGA/DIP/CHIP.
000120* 1996-11-04 MCS OS-96198  INCLUIDOS OS CODIGOS DE CHIP 1210 E
000130*                          2512 A PEDIDO DE ENGENHARIA SMT.
000140* 1998-12-11 MCS Y2K-9875  REVISAO ANO 2000 - PROGRAMA NAO TRATA
000150*                          CAMPO DE DATA, SEM IMPACTO.
000160* 2003-04-02 EPS OS-03054  SOMENTE EXECUTA QUANDO A CLASSIFICACAO
000170*                          NAO DEFINIU O TIPO DE MONTAGEM.
000180*****************************************************************
000190* ESTE PROGRAMA E O ULTIMO RECURSO DA CADEIA DE CLASSIFICACAO -
000200* SO E CHAMADO PELO DRIVER SCLM0410 QUANDO SCLM0940 (TIPOS DE
000210* COMPONENTE) NAO CONSEGUIU DEFINIR O TIPO DE MONTAGEM A PARTIR
000220* DA DESCRICAO.  AQUI A BUSCA E FEITA DIRETO NO NUMERO DE PECA,
000230* PROCURANDO CODIGOS DE ENCAPSULAMENTO CONHECIDOS.
000240*****************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.      SCLM0950.
000270 AUTHOR.          J R ALMEIDA.
000280 INSTALLATION.    SCLM - ENGENHARIA DE PROCESSO SMT.
000290 DATE-WRITTEN.    05/18/92.
000300 DATE-COMPILED.
000310 SECURITY.        USO INTERNO - ENGENHARIA DE PROCESSO.
000320*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350* INTERRUPTOR DE TRACO PADRAO DA FAMILIA - NAO TESTADO AQUI.
000360 SPECIAL-NAMES.
000370     UPSI-0 ON  STATUS IS SCLM-TRACO-LIGADO
000380            OFF STATUS IS SCLM-TRACO-DESLIGADO.
000390*
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420*
000430* ROTINA COMUM DE BUSCA DE SUBSTRING (CASE-INSENSITIVE),
000440* COMPARTILHADA COM SCLM0930 E SCLM0940.
000450     COPY BUSCATEXTO.
000460*
000470* INDICE CORRENTE DENTRO DA TABELA DE CODIGOS SENDO TESTADA
000480* (BGA, DIP OU CHIP, CONFORME O PARAGRAFO EM EXECUCAO).
000490 77  WS-IX-COD                         PIC 9(02) COMP.
000500*
000510* TABELA DOS CODIGOS DE ENCAPSULAMENTO BGA CONHECIDOS - CASAMENTO
000520* AQUI RESULTA EM MONTAGEM "SPECIAL" (REFLOW DIFERENCIADO).
000530 01  WS-TAB-BGA-TXT.
000540     05  FILLER                   PIC X(10) VALUE "BGA       ".
000550     05  FILLER                   PIC X(10) VALUE "FBGA      ".
000560     05  FILLER                   PIC X(10) VALUE "UBGA      ".
000570     05  FILLER                   PIC X(10) VALUE "CBGA      ".
000580 01  WS-TAB-BGA REDEFINES WS-TAB-BGA-TXT.
000590     05  WS-COD-BGA OCCURS 4 TIMES     PIC X(10).
000600*
000610* TABELA DOS CODIGOS DE ENCAPSULAMENTO DIP/QFP CONHECIDOS -
000620* CASAMENTO AQUI RESULTA EM MONTAGEM "DIP" (FURO PASSANTE OU
000630* PERIFERICO COM TERMINAIS LONGOS).
000640 01  WS-TAB-DIP-TXT.
000650     05  FILLER                   PIC X(10) VALUE "DIP       ".
000660     05  FILLER                   PIC X(10) VALUE "PDIP      ".
000670     05  FILLER                   PIC X(10) VALUE "SOIC      ".
000680     05  FILLER                   PIC X(10) VALUE "SOP       ".
000690     05  FILLER                   PIC X(10) VALUE "SSOP      ".
000700     05  FILLER                   PIC X(10) VALUE "TSSOP     ".
000710     05  FILLER                   PIC X(10) VALUE "QFP       ".
000720     05  FILLER                   PIC X(10) VALUE "LQFP      ".
000730     05  FILLER                   PIC X(10) VALUE "TQFP      ".
000740 01  WS-TAB-DIP REDEFINES WS-TAB-DIP-TXT.
000750     05  WS-COD-DIP OCCURS 9 TIMES     PIC X(10).
000760*
000770* TABELA DOS CODIGOS METRICOS/IMPERIAIS DE CHIP PASSIVO (R, C, L)
000780* CONHECIDOS - CASAMENTO AQUI RESULTA EM MONTAGEM "SMD" COMUM.
000790* 1210 E 2512 FORAM INCLUIDOS EM OS-96198.
000800 01  WS-TAB-CHIP-TXT.
000810     05  FILLER                   PIC X(10) VALUE "0201      ".
000820     05  FILLER                   PIC X(10) VALUE "0402      ".
000830     05  FILLER                   PIC X(10) VALUE "0603      ".
000840     05  FILLER                   PIC X(10) VALUE "0805      ".
000850     05  FILLER                   PIC X(10) VALUE "1206      ".
000860     05  FILLER                   PIC X(10) VALUE "1210      ".
000870     05  FILLER                   PIC X(10) VALUE "2010      ".
000880     05  FILLER                   PIC X(10) VALUE "2512      ".
000890 01  WS-TAB-CHIP REDEFINES WS-TAB-CHIP-TXT.
000900     05  WS-COD-CHIP OCCURS 8 TIMES    PIC X(10).
000910*
000920 LINKAGE SECTION.
000930*
000940* AREA DE CHAMADA - O NUMERO DE PECA ENTRA, O TIPO DE MONTAGEM
000950* (QUANDO DESCOBERTO) SAI.  SE O CHAMADOR JA TROUXE O CAMPO
000960* PREENCHIDO, ESTE PROGRAMA NAO MEXE NELE (VER OS-03054).
000970 01  LK-AREA-DETECTA-PACOTE.
000980     05  LK-DP-PART-NUMBER             PIC X(30).
000990     05  LK-DP-MOUNT-TYPE              PIC X(10).
001000     05  FILLER                        PIC X(05).
001010*
001020 PROCEDURE DIVISION USING LK-AREA-DETECTA-PACOTE.
001030*
001040* PARAGRAFO PRINCIPAL - SO ENTRA EM ACAO QUANDO O TIPO DE
001050* MONTAGEM AINDA ESTA EM BRANCO.  TENTA, NESTA ORDEM, BGA, DIP E
001060* CHIP; SE NENHUMA DAS TRES TABELAS CASAR, ASSUME "SMD" COMO
001070* PADRAO GERAL (REGRA INTRODUZIDA NA VERSAO INICIAL).
001080 MAIN-PROCEDURE.
001090*
001100     IF LK-DP-MOUNT-TYPE = SPACES
001110         MOVE LK-DP-PART-NUMBER        TO WS-BT-ALVO
001120         PERFORM R100-TESTA-BGA THRU R100-99-FIM
001130         IF LK-DP-MOUNT-TYPE = SPACES
001140             PERFORM R200-TESTA-DIP THRU R200-99-FIM
001150         END-IF
001160         IF LK-DP-MOUNT-TYPE = SPACES
001170             PERFORM R300-TESTA-CHIP THRU R300-99-FIM
001180         END-IF
001190         IF LK-DP-MOUNT-TYPE = SPACES
001200*            NENHUM CODIGO DE ENCAPSULAMENTO CASOU - DEFAULT SMD.
001210             MOVE "SMD"                TO LK-DP-MOUNT-TYPE
001220         END-IF
001230     END-IF.
001240*
001250     GOBACK.
001260*-----------------------------------------------------------------
001270* VARRE A TABELA DE CODIGOS BGA (4 ENTRADAS) ATE ACHAR UM QUE
001280* CASE COM O NUMERO DE PECA, OU ESGOTAR A TABELA.
001290 R100-TESTA-BGA.
001300*
001310     PERFORM R110-TESTA-COD-BGA THRU R110-99-FIM
001320             VARYING WS-IX-COD FROM 1 BY 1
001330             UNTIL WS-IX-COD > 4
001340                OR LK-DP-MOUNT-TYPE NOT = SPACES.
001350 R100-99-FIM.
001360     EXIT.
001370*-----------------------------------------------------------------
001380* TESTA UM CODIGO BGA ESPECIFICO (WS-IX-COD) CONTRA O NUMERO DE
001390* PECA, USANDO A ROTINA COMUM CONTEM-TEXTO.
001400 R110-TESTA-COD-BGA.
001410*
001420     MOVE WS-COD-BGA(WS-IX-COD)        TO WS-BT-AGULHA.
001430     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
001440     IF BT-ACHOU-SIM
001450*        CODIGO BGA ENCONTRADO - MONTAGEM ESPECIAL.
001460         MOVE "SPECIAL"                TO LK-DP-MOUNT-TYPE
001470     END-IF.
001480 R110-99-FIM.
001490     EXIT.
001500*-----------------------------------------------------------------
001510* VARRE A TABELA DE CODIGOS DIP/QFP (9 ENTRADAS) ATE ACHAR UM QUE
001520* CASE COM O NUMERO DE PECA, OU ESGOTAR A TABELA.
001530 R200-TESTA-DIP.
001540*
001550     PERFORM R210-TESTA-COD-DIP THRU R210-99-FIM
001560             VARYING WS-IX-COD FROM 1 BY 1
001570             UNTIL WS-IX-COD > 9
001580                OR LK-DP-MOUNT-TYPE NOT = SPACES.
001590 R200-99-FIM.
001600     EXIT.
001610*-----------------------------------------------------------------
001620* TESTA UM CODIGO DIP/QFP ESPECIFICO (WS-IX-COD) CONTRA O NUMERO
001630* DE PECA, USANDO A ROTINA COMUM CONTEM-TEXTO.
001640 R210-TESTA-COD-DIP.
001650*
001660     MOVE WS-COD-DIP(WS-IX-COD)        TO WS-BT-AGULHA.
001670     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
001680     IF BT-ACHOU-SIM
001690*        CODIGO DIP/QFP ENCONTRADO - MONTAGEM DIP.
001700         MOVE "DIP"                    TO LK-DP-MOUNT-TYPE
001710     END-IF.
001720 R210-99-FIM.
001730     EXIT.
001740*-----------------------------------------------------------------
001750* VARRE A TABELA DE CODIGOS DE CHIP PASSIVO (8 ENTRADAS) ATE
001760* ACHAR UM QUE CASE COM O NUMERO DE PECA, OU ESGOTAR A TABELA.
001770 R300-TESTA-CHIP.
001780*
001790     PERFORM R310-TESTA-COD-CHIP THRU R310-99-FIM
001800             VARYING WS-IX-COD FROM 1 BY 1
001810             UNTIL WS-IX-COD > 8
001820                OR LK-DP-MOUNT-TYPE NOT = SPACES.
001830 R300-99-FIM.
001840     EXIT.
001850*-----------------------------------------------------------------
001860* TESTA UM CODIGO DE CHIP ESPECIFICO (WS-IX-COD) CONTRA O NUMERO
001870* DE PECA, USANDO A ROTINA COMUM CONTEM-TEXTO.
001880 R310-TESTA-COD-CHIP.
001890*
001900     MOVE WS-COD-CHIP(WS-IX-COD)       TO WS-BT-AGULHA.
001910     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
001920     IF BT-ACHOU-SIM
001930*        CODIGO DE CHIP ENCONTRADO - MONTAGEM SMD COMUM.
001940         MOVE "SMD"                    TO LK-DP-MOUNT-TYPE
001950     END-IF.
001960 R310-99-FIM.
001970     EXIT.
001980*-----------------------------------------------------------------
001990* ROTINA COMUM DE BUSCA DE SUBSTRING (CASE-INSENSITIVE), IGUAL A
002000* USADA EM SCLM0930 E SCLM0940.
002010     COPY BUSCATEXTOP.
002020*-----------------------------------------------------------------
002030 END PROGRAM SCLM0950.
