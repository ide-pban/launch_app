000010*****************************************************************
000020* SISTEMA : SCLM - CONVERSAO DE LISTA DE MATERIAIS (BOM)
000030* PROGRAMA: SCLM0940
000040* OBJETIVO: CLASSIFICAR O COMPONENTE (RESISTOR, CAPACITOR,
000050*           INDUTOR, DIODO, TRANSISTOR, CI, CONECTOR OU
000060*           CRISTAL) A PARTIR DA REFERENCIA DE POSICIONAMENTO
000070*           OU DO NUMERO DE PECA, PREENCHENDO OS VALORES
000080*           DEFAULT DE NOME, TIPO DE MONTAGEM E FLAG DE
000090*           PROCESSO QUANDO AINDA NAO INFORMADOS.
000100*****************************************************************
000110* HISTORICO DE ALTERACOES
000120*-----------------------------------------------------------------
000130* 1991-10-07 JRA OS-91178  VERSAO INICIAL - 8 TIPOS DE
000140*                          COMPONENTE.
000150* 1995-02-13 MCS OS-95021  INCLUIDO DEFAULT POR FABRICANTE
000160*                          QUANDO NENHUM TIPO CASA.
000170* 1998-12-09 MCS Y2K-9874  REVISAO ANO 2000 - PROGRAMA NAO TRATA
000180*                          CAMPO DE DATA, SEM IMPACTO.
000190* 2001-09-25 EPS OS-01134  REFERENCIA TESTADA ANTES DO NUMERO DE
000200*                          PECA (ANTES ERA O INVERSO).
000210* 2006-03-03 RLS OS-06041  DEFAULT GERAL DE MONTAGEM SMD E
000220*                          PROCESSO MOUNT QUANDO CAMPO VAZIO.
000230* 2009-05-19 EPS OS-09058  CORRIGIDO DEFAULT DE MONTAGEM DO CI
000240*                          (TIPO 6), QUE ESTAVA SAINDO COMO DIP;
000250*                          CI PASSA A SEGUIR O PADRAO SMD, SO
000260*                          CONECTOR (TIPO 7) PERMANECE EM DIP.
000270*****************************************************************
000280* ESTE PROGRAMA E CHAMADO PELO DRIVER SCLM0410 PARA CADA REGISTRO
000290* JA NORMALIZADO.  A CLASSIFICACAO E FEITA EM DUAS PASSADAS -
000300* PRIMEIRO PELA REFERENCIA DE POSICIONAMENTO (PREFIXO DE
000310* DESIGNADOR, EX. R101, C22, U3), DEPOIS, SE NAO CASOU, PELO
000320* NUMERO DE PECA (PROCURANDO NOME DO COMPONENTE POR EXTENSO OU
000330* CODIGO DE FAMILIA DE FABRICANTE).  OS 8 TIPOS E SEUS CODIGOS
000340* NUMERICOS INTERNOS SAO: 1-RESISTOR 2-CAPACITOR 3-INDUTOR
000350* 4-DIODO 5-TRANSISTOR 6-CI 7-CONECTOR 8-CRISTAL.
000360*****************************************************************
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.      SCLM0940.
000390 AUTHOR.          J R ALMEIDA.
000400 INSTALLATION.    SCLM - ENGENHARIA DE PROCESSO SMT.
000410 DATE-WRITTEN.    10/07/91.
000420 DATE-COMPILED.
000430 SECURITY.        USO INTERNO - ENGENHARIA DE PROCESSO.
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470* INTERRUPTOR DE TRACO PADRAO DA FAMILIA - NAO TESTADO AQUI.
000480 SPECIAL-NAMES.
000490     UPSI-0 ON  STATUS IS SCLM-TRACO-LIGADO
000500            OFF STATUS IS SCLM-TRACO-DESLIGADO.
000510*
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*
000550* ROTINA COMUM DE BUSCA DE SUBSTRING (CASE-INSENSITIVE),
000560* COMPARTILHADA COM SCLM0930 E SCLM0950.  TAMBEM FORNECE OS
000570* CAMPOS WS-BT-AGULHA-MAI E WS-BT-ALVO-MAI USADOS PELO TESTE DE
000580* ANCORA DE PREFIXO (R955) ABAIXO.
000590     COPY BUSCATEXTO.
000600*
000610* TIPO DE COMPONENTE ENCONTRADO NESTA CHAMADA (0 = NENHUM, 1 A 8
000620* CONFORME A TABELA DO CABECALHO).  REINICIADO A CADA CHAMADA DE
000630* R200-TESTA-TIPOS.
000640 77  WS-TIPO-ENCONTRADO                PIC 9(01) COMP VALUE ZERO.
000650* POSICAO SEGUINTE AO FIM DO PREFIXO/AGULHA DENTRO DO ALVO -
000660* USADA PARA CONFERIR SE O CARACTER LOGO APOS O PREFIXO E UM
000670* DIGITO (CARACTERISTICA DE DESIGNADOR DE REFERENCIA).
000680 77  WS-POS-DEPOIS                     PIC 9(02) COMP.
000690*
000700* LIGADO QUANDO O PREFIXO TESTADO CASA NO INICIO DO ALVO E O
000710* CARACTER SEGUINTE E NUMERICO (TESTE DE "ANCORA").
000720 77  WS-ANCORA-FLAG                    PIC X(01) VALUE "N".
000730     88  ANCORA-SIM                    VALUE "S".
000740     88  ANCORA-NAO                    VALUE "N".
000750*
000760* LIGADO QUANDO O PREFIXO TESTADO CASA EM QUALQUER POSICAO DO
000770* ALVO (NAO SO NO INICIO) E O CARACTER SEGUINTE E NUMERICO.
000780 77  WS-PREFIXO-FLAG                   PIC X(01) VALUE "N".
000790     88  PREFIXO-SIM                   VALUE "S".
000800     88  PREFIXO-NAO                   VALUE "N".
000810*
000820* NOME DEFAULT DO COMPONENTE CONFORME O TIPO ENCONTRADO, USADO
000830* POR R510-NOME-DEFAULT QUANDO O NOME AINDA NAO VEIO PREENCHIDO.
000840 77  WS-BT-NOME-DFLT                   PIC X(20).
000850*
000860 LINKAGE SECTION.
000870*
000880* AREA DE CHAMADA - RECEBIDA DE SCLM0410.  REFERENCIA DE
000890* POSICIONAMENTO E NUMERO DE PECA ENTRAM; FABRICANTE (JA
000900* DETECTADO POR SCLM0930), NOME, TIPO DE MONTAGEM E FLAG DE
000910* PROCESSO ENTRAM E PODEM SER COMPLETADOS AQUI QUANDO VAZIOS.
000920 01  LK-AREA-CLASSIFICA.
000930     05  LK-CC-REF-DESIG               PIC X(60).
000940     05  LK-CC-PART-NUMBER             PIC X(30).
000950     05  LK-CC-PART-NUMBER-R REDEFINES
000960         LK-CC-PART-NUMBER.
000970         10  LK-CC-PN-CHAR OCCURS 30 PIC X(01).
000980     05  LK-CC-FABRICANTE              PIC X(20).
000990     05  LK-CC-PART-NAME               PIC X(20).
001000     05  LK-CC-MOUNT-TYPE              PIC X(10).
001010     05  LK-CC-PROCESS-FLAG            PIC X(10).
001020     05  FILLER                        PIC X(05).
001030*
001040 PROCEDURE DIVISION USING LK-AREA-CLASSIFICA.
001050*
001060* PARAGRAFO PRINCIPAL.  TESTA PRIMEIRO A REFERENCIA DE
001070* POSICIONAMENTO (MAIS CONFIAVEL, PADRAO IPC); SE NAO CASAR,
001080* TESTA O NUMERO DE PECA (ORDEM INVERTIDA EM OS-01134).  DEPOIS
001090* APLICA OS DEFAULTS DE NOME/MONTAGEM/PROCESSO DO TIPO ACHADO,
001100* OU, SE NENHUM TIPO FOI RECONHECIDO, TENTA O DEFAULT POR
001110* FABRICANTE, E POR FIM OS DEFAULTS GERAIS (OS-06041).
001120 MAIN-PROCEDURE.
001130*
001140     MOVE ZERO                         TO WS-TIPO-ENCONTRADO.
001150*
001160     IF LK-CC-REF-DESIG NOT = SPACES
001170         MOVE LK-CC-REF-DESIG          TO WS-BT-ALVO
001180         PERFORM R200-TESTA-TIPOS THRU R200-99-FIM
001190     END-IF.
001200*
001210* SO TENTA PELO NUMERO DE PECA SE A REFERENCIA NAO TROUXE
001220* CLASSIFICACAO NENHUMA.
001230     IF WS-TIPO-ENCONTRADO = ZERO
001240         AND LK-CC-PART-NUMBER NOT = SPACES
001250         MOVE LK-CC-PART-NUMBER        TO WS-BT-ALVO
001260         PERFORM R200-TESTA-TIPOS THRU R200-99-FIM
001270     END-IF.
001280*
001290     PERFORM R500-APLICA-TIPO THRU R500-99-FIM.
001300*
001310     IF WS-TIPO-ENCONTRADO = ZERO
001320         PERFORM R650-DEFAULT-FABRICANTE THRU R650-99-FIM
001330     END-IF.
001340*
001350     PERFORM R700-DEFAULT-GERAL THRU R700-99-FIM.
001360*
001370     GOBACK.
001380*-----------------------------------------------------------------
001390* TESTA O ALVO CORRENTE (WS-BT-ALVO, JA CARREGADO PELO CHAMADOR)
001400* CONTRA OS 8 TIPOS DE COMPONENTE CONHECIDOS, NA ORDEM DA TABELA
001410* DO CABECALHO, PARANDO NO PRIMEIRO TIPO RECONHECIDO.
001420 R200-TESTA-TIPOS.
001430*
001440     MOVE ZERO                         TO WS-TIPO-ENCONTRADO.
001450     MOVE "X"                          TO WS-BT-AGULHA.
001460     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
001470*
001480     PERFORM R210-TESTA-RESISTOR THRU R210-99-FIM.
001490     IF WS-TIPO-ENCONTRADO NOT = ZERO
001500         GO TO R200-99-FIM
001510     END-IF.
001520     PERFORM R220-TESTA-CAPACITOR THRU R220-99-FIM.
001530     IF WS-TIPO-ENCONTRADO NOT = ZERO
001540         GO TO R200-99-FIM
001550     END-IF.
001560     PERFORM R230-TESTA-INDUTOR THRU R230-99-FIM.
001570     IF WS-TIPO-ENCONTRADO NOT = ZERO
001580         GO TO R200-99-FIM
001590     END-IF.
001600     PERFORM R240-TESTA-DIODO THRU R240-99-FIM.
001610     IF WS-TIPO-ENCONTRADO NOT = ZERO
001620         GO TO R200-99-FIM
001630     END-IF.
001640     PERFORM R250-TESTA-TRANSISTOR THRU R250-99-FIM.
001650     IF WS-TIPO-ENCONTRADO NOT = ZERO
001660         GO TO R200-99-FIM
001670     END-IF.
001680* A ORDEM CI-ANTES-DE-CONECTOR IMPORTA: "U" E TESTADO AQUI PARA
001690* NAO SER CONFUNDIDO COM OS PREFIXOS DE CONECTOR MAIS ABAIXO.
001700     PERFORM R260-TESTA-CI THRU R260-99-FIM.
001710     IF WS-TIPO-ENCONTRADO NOT = ZERO
001720         GO TO R200-99-FIM
001730     END-IF.
001740     PERFORM R270-TESTA-CONECTOR THRU R270-99-FIM.
001750     IF WS-TIPO-ENCONTRADO NOT = ZERO
001760         GO TO R200-99-FIM
001770     END-IF.
001780     PERFORM R280-TESTA-CRISTAL THRU R280-99-FIM.
001790 R200-99-FIM.
001800     EXIT.
001810*-----------------------------------------------------------------
001820* RESISTOR (TIPO 1).  DESIGNADOR PADRAO "R" (EX. R101); "RK",
001830* "RC", "RF" E "RN" SAO PREFIXOS DE REDE/ARRAY DE RESISTORES
001840* USADOS POR ALGUNS FABRICANTES NO PROPRIO NUMERO DE PECA; SE
001850* NADA CASAR, PROCURA O NOME "RESISTOR" POR EXTENSO.
001860 R210-TESTA-RESISTOR.
001870*
001880     MOVE SPACES                       TO WS-BT-AGULHA.
001890     MOVE "R"                          TO WS-BT-AGULHA(1:1).
001900     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
001910     IF ANCORA-SIM
001920         MOVE 1                        TO WS-TIPO-ENCONTRADO
001930         GO TO R210-99-FIM
001940     END-IF.
001950* REDE DE RESISTORES - KOA.
001960     MOVE "RK"                         TO WS-BT-AGULHA.
001970     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
001980     IF PREFIXO-SIM
001990         MOVE 1                        TO WS-TIPO-ENCONTRADO
002000         GO TO R210-99-FIM
002010     END-IF.
002020* REDE DE RESISTORES - SERIE RC.
002030     MOVE "RC"                         TO WS-BT-AGULHA.
002040     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
002050     IF PREFIXO-SIM
002060         MOVE 1                        TO WS-TIPO-ENCONTRADO
002070         GO TO R210-99-FIM
002080     END-IF.
002090* RESISTOR DE FIO (WIREWOUND) - SERIE RF.
002100     MOVE "RF"                         TO WS-BT-AGULHA.
002110     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
002120     IF PREFIXO-SIM
002130         MOVE 1                        TO WS-TIPO-ENCONTRADO
002140         GO TO R210-99-FIM
002150     END-IF.
002160* REDE DE RESISTORES (ARRAY) - SERIE RN.
002170     MOVE "RN"                         TO WS-BT-AGULHA.
002180     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
002190     IF PREFIXO-SIM
002200         MOVE 1                        TO WS-TIPO-ENCONTRADO
002210         GO TO R210-99-FIM
002220     END-IF.
002230* ULTIMO RECURSO - NOME POR EXTENSO NA REFERENCIA OU NO NUMERO
002240* DE PECA.
002250     MOVE "RESISTOR"                   TO WS-BT-AGULHA.
002260     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
002270     IF BT-ACHOU-SIM
002280         MOVE 1                        TO WS-TIPO-ENCONTRADO
002290     END-IF.
002300 R210-99-FIM.
002310     EXIT.
002320*-----------------------------------------------------------------
002330* CAPACITOR (TIPO 2).  DESIGNADOR PADRAO "C" (EX. C22); "CC" E
002340* "CG" SAO PREFIXOS DE CAPACITOR CERAMICO USADOS POR ALGUNS
002350* FABRICANTES NO NUMERO DE PECA; SE NADA CASAR, PROCURA O NOME
002360* "CAPACITOR" POR EXTENSO.
002370 R220-TESTA-CAPACITOR.
002380*
002390     MOVE SPACES                       TO WS-BT-AGULHA.
002400     MOVE "C"                          TO WS-BT-AGULHA(1:1).
002410     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
002420     IF ANCORA-SIM
002430         MOVE 2                        TO WS-TIPO-ENCONTRADO
002440         GO TO R220-99-FIM
002450     END-IF.
002460* CAPACITOR CERAMICO - SERIE CC.
002470     MOVE "CC"                         TO WS-BT-AGULHA.
002480     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
002490     IF PREFIXO-SIM
002500         MOVE 2                        TO WS-TIPO-ENCONTRADO
002510         GO TO R220-99-FIM
002520     END-IF.
002530* CAPACITOR CERAMICO - SERIE CG.
002540     MOVE "CG"                         TO WS-BT-AGULHA.
002550     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
002560     IF PREFIXO-SIM
002570         MOVE 2                        TO WS-TIPO-ENCONTRADO
002580         GO TO R220-99-FIM
002590     END-IF.
002600* ULTIMO RECURSO - NOME POR EXTENSO.
002610     MOVE "CAPACITOR"                  TO WS-BT-AGULHA.
002620     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
002630     IF BT-ACHOU-SIM
002640         MOVE 2                        TO WS-TIPO-ENCONTRADO
002650     END-IF.
002660 R220-99-FIM.
002670     EXIT.
002680*-----------------------------------------------------------------
002690* INDUTOR (TIPO 3).  DESIGNADOR PADRAO "L" (EX. L5); "LK" E
002700* PREFIXO DE INDUTOR TIPO CHOKE USADO POR ALGUNS FABRICANTES NO
002710* NUMERO DE PECA; SE NADA CASAR, PROCURA "INDUCTOR" POR EXTENSO.
002720 R230-TESTA-INDUTOR.
002730*
002740     MOVE SPACES                       TO WS-BT-AGULHA.
002750     MOVE "L"                          TO WS-BT-AGULHA(1:1).
002760     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
002770     IF ANCORA-SIM
002780         MOVE 3                        TO WS-TIPO-ENCONTRADO
002790         GO TO R230-99-FIM
002800     END-IF.
002810* INDUTOR TIPO CHOKE - SERIE LK.
002820     MOVE "LK"                         TO WS-BT-AGULHA.
002830     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
002840     IF PREFIXO-SIM
002850         MOVE 3                        TO WS-TIPO-ENCONTRADO
002860         GO TO R230-99-FIM
002870     END-IF.
002880* ULTIMO RECURSO - NOME POR EXTENSO (GRAFIA EM INGLES, COMO VEM
002890* DE MUITOS FABRICANTES NO NUMERO DE PECA).
002900     MOVE "INDUCTOR"                   TO WS-BT-AGULHA.
002910     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
002920     IF BT-ACHOU-SIM
002930         MOVE 3                        TO WS-TIPO-ENCONTRADO
002940     END-IF.
002950 R230-99-FIM.
002960     EXIT.
002970*-----------------------------------------------------------------
002980* DIODO (TIPO 4).  DESIGNADOR PADRAO "D" (EX. D3); "BAS" E "BAT"
002990* SAO PREFIXOS DE FAMILIA DE DIODO DE SINAL/SCHOTTKY COMUNS NO
003000* NUMERO DE PECA; SE NADA CASAR, PROCURA "DIODE" POR EXTENSO.
003010 R240-TESTA-DIODO.
003020*
003030     MOVE SPACES                       TO WS-BT-AGULHA.
003040     MOVE "D"                          TO WS-BT-AGULHA(1:1).
003050     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
003060     IF ANCORA-SIM
003070         MOVE 4                        TO WS-TIPO-ENCONTRADO
003080         GO TO R240-99-FIM
003090     END-IF.
003100* FAMILIA DE DIODO DE SINAL - SERIE BAS.
003110     MOVE "BAS"                        TO WS-BT-AGULHA.
003120     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
003130     IF PREFIXO-SIM
003140         MOVE 4                        TO WS-TIPO-ENCONTRADO
003150         GO TO R240-99-FIM
003160     END-IF.
003170* FAMILIA DE DIODO SCHOTTKY - SERIE BAT.
003180     MOVE "BAT"                        TO WS-BT-AGULHA.
003190     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
003200     IF PREFIXO-SIM
003210         MOVE 4                        TO WS-TIPO-ENCONTRADO
003220         GO TO R240-99-FIM
003230     END-IF.
003240* ULTIMO RECURSO - NOME POR EXTENSO.
003250     MOVE "DIODE"                      TO WS-BT-AGULHA.
003260     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
003270     IF BT-ACHOU-SIM
003280         MOVE 4                        TO WS-TIPO-ENCONTRADO
003290     END-IF.
003300 R240-99-FIM.
003310     EXIT.
003320*-----------------------------------------------------------------
003330* TRANSISTOR (TIPO 5).  DESIGNADORES PADRAO "Q" E "T" (AMBOS EM
003340* USO CONFORME A NORMA DA ENGENHARIA QUE DESENHOU O ESQUEMA);
003350* "BSS" E "BC" SAO FAMILIAS DE TRANSISTOR COMUNS NO NUMERO DE
003360* PECA; SE NADA CASAR, PROCURA "TRANSISTOR" POR EXTENSO.
003370 R250-TESTA-TRANSISTOR.
003380*
003390     MOVE SPACES                       TO WS-BT-AGULHA.
003400     MOVE "Q"                          TO WS-BT-AGULHA(1:1).
003410     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
003420     IF ANCORA-SIM
003430         MOVE 5                        TO WS-TIPO-ENCONTRADO
003440         GO TO R250-99-FIM
003450     END-IF.
003460* DESIGNADOR ALTERNATIVO "T".
003470     MOVE SPACES                       TO WS-BT-AGULHA.
003480     MOVE "T"                          TO WS-BT-AGULHA(1:1).
003490     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
003500     IF ANCORA-SIM
003510         MOVE 5                        TO WS-TIPO-ENCONTRADO
003520         GO TO R250-99-FIM
003530     END-IF.
003540* FAMILIA DE TRANSISTOR MOSFET - SERIE BSS.
003550     MOVE "BSS"                        TO WS-BT-AGULHA.
003560     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
003570     IF PREFIXO-SIM
003580         MOVE 5                        TO WS-TIPO-ENCONTRADO
003590         GO TO R250-99-FIM
003600     END-IF.
003610* FAMILIA DE TRANSISTOR BIPOLAR - SERIE BC.
003620     MOVE "BC"                         TO WS-BT-AGULHA.
003630     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
003640     IF PREFIXO-SIM
003650         MOVE 5                        TO WS-TIPO-ENCONTRADO
003660         GO TO R250-99-FIM
003670     END-IF.
003680* ULTIMO RECURSO - NOME POR EXTENSO.
003690     MOVE "TRANSISTOR"                 TO WS-BT-AGULHA.
003700     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
003710     IF BT-ACHOU-SIM
003720         MOVE 5                        TO WS-TIPO-ENCONTRADO
003730     END-IF.
003740 R250-99-FIM.
003750     EXIT.
003760*-----------------------------------------------------------------
003770* CIRCUITO INTEGRADO (TIPO 6).  DESIGNADORES PADRAO "U" E "IC"
003780* (EX. U3, IC2); "ATMEGA", "STM32" SAO FAMILIAS DE MICRO-
003790* CONTROLADOR RECONHECIDAS PELO NOME NO NUMERO DE PECA; "PIC" E
003800* FAMILIA MICROCHIP (PREFIXO+DIGITO); "LM" E "TL" SAO FAMILIAS DE
003810* CI ANALOGICO (AMPLIFICADORES OPERACIONAIS E REGULADORES) MUITO
003820* COMUNS NAS LISTAS DE MATERIAIS DESTA ENGENHARIA.  ESTE
003830* PARAGRAFO E TESTADO ANTES DE R270-TESTA-CONECTOR PARA EVITAR
003840* CONFLITO COM OS PREFIXOS DE CONECTOR.
003850 R260-TESTA-CI.
003860*
003870     MOVE SPACES                       TO WS-BT-AGULHA.
003880     MOVE "U"                          TO WS-BT-AGULHA(1:1).
003890     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
003900     IF ANCORA-SIM
003910         MOVE 6                        TO WS-TIPO-ENCONTRADO
003920         GO TO R260-99-FIM
003930     END-IF.
003940* DESIGNADOR ALTERNATIVO "IC" (DUAS LETRAS).
003950     MOVE "IC"                         TO WS-BT-AGULHA.
003960     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
003970     IF ANCORA-SIM
003980         MOVE 6                        TO WS-TIPO-ENCONTRADO
003990         GO TO R260-99-FIM
004000     END-IF.
004010* FAMILIA DE MICROCONTROLADOR ATMEL - NOME POR EXTENSO.
004020     MOVE "ATMEGA"                     TO WS-BT-AGULHA.
004030     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
004040     IF BT-ACHOU-SIM
004050         MOVE 6                        TO WS-TIPO-ENCONTRADO
004060         GO TO R260-99-FIM
004070     END-IF.
004080* FAMILIA MICROCHIP - SERIE PIC.
004090     MOVE "PIC"                        TO WS-BT-AGULHA.
004100     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
004110     IF PREFIXO-SIM
004120         MOVE 6                        TO WS-TIPO-ENCONTRADO
004130         GO TO R260-99-FIM
004140     END-IF.
004150* FAMILIA DE MICROCONTROLADOR ST - NOME POR EXTENSO.
004160     MOVE "STM32"                      TO WS-BT-AGULHA.
004170     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
004180     IF BT-ACHOU-SIM
004190         MOVE 6                        TO WS-TIPO-ENCONTRADO
004200         GO TO R260-99-FIM
004210     END-IF.
004220* FAMILIA DE CI ANALOGICO - SERIE LM.
004230     MOVE "LM"                         TO WS-BT-AGULHA.
004240     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
004250     IF PREFIXO-SIM
004260         MOVE 6                        TO WS-TIPO-ENCONTRADO
004270         GO TO R260-99-FIM
004280     END-IF.
004290* FAMILIA DE CI ANALOGICO - SERIE TL.
004300     MOVE "TL"                         TO WS-BT-AGULHA.
004310     PERFORM R950-PREFIXO-DIGITO THRU R950-99-FIM.
004320     IF PREFIXO-SIM
004330         MOVE 6                        TO WS-TIPO-ENCONTRADO
004340     END-IF.
004350 R260-99-FIM.
004360     EXIT.
004370*-----------------------------------------------------------------
004380* CONECTOR (TIPO 7).  DESIGNADORES PADRAO "J" (JACK/PLUG), "CN" E
004390* "P" (PIN HEADER/PLUG), CONFORME O COSTUME DE CADA DESENHISTA;
004400* SE NADA CASAR, PROCURA "CONNECTOR" POR EXTENSO.
004410 R270-TESTA-CONECTOR.
004420*
004430     MOVE SPACES                       TO WS-BT-AGULHA.
004440     MOVE "J"                          TO WS-BT-AGULHA(1:1).
004450     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
004460     IF ANCORA-SIM
004470         MOVE 7                        TO WS-TIPO-ENCONTRADO
004480         GO TO R270-99-FIM
004490     END-IF.
004500* DESIGNADOR ALTERNATIVO "CN" (DUAS LETRAS).
004510     MOVE "CN"                         TO WS-BT-AGULHA.
004520     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
004530     IF ANCORA-SIM
004540         MOVE 7                        TO WS-TIPO-ENCONTRADO
004550         GO TO R270-99-FIM
004560     END-IF.
004570* DESIGNADOR ALTERNATIVO "P".
004580     MOVE SPACES                       TO WS-BT-AGULHA.
004590     MOVE "P"                          TO WS-BT-AGULHA(1:1).
004600     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
004610     IF ANCORA-SIM
004620         MOVE 7                        TO WS-TIPO-ENCONTRADO
004630         GO TO R270-99-FIM
004640     END-IF.
004650* ULTIMO RECURSO - NOME POR EXTENSO.
004660     MOVE "CONNECTOR"                  TO WS-BT-AGULHA.
004670     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
004680     IF BT-ACHOU-SIM
004690         MOVE 7                        TO WS-TIPO-ENCONTRADO
004700     END-IF.
004710 R270-99-FIM.
004720     EXIT.
004730*-----------------------------------------------------------------
004740* CRISTAL/OSCILADOR (TIPO 8).  DESIGNADORES PADRAO "X" E "Y"
004750* (AMBOS USADOS CONFORME A NORMA DO DESENHISTA); SE NADA CASAR,
004760* PROCURA "CRYSTAL" POR EXTENSO.
004770 R280-TESTA-CRISTAL.
004780*
004790     MOVE SPACES                       TO WS-BT-AGULHA.
004800     MOVE "X"                          TO WS-BT-AGULHA(1:1).
004810     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
004820     IF ANCORA-SIM
004830         MOVE 8                        TO WS-TIPO-ENCONTRADO
004840         GO TO R280-99-FIM
004850     END-IF.
004860* DESIGNADOR ALTERNATIVO "Y".
004870     MOVE SPACES                       TO WS-BT-AGULHA.
004880     MOVE "Y"                          TO WS-BT-AGULHA(1:1).
004890     PERFORM R955-ANCORA-PREFIXO THRU R955-99-FIM.
004900     IF ANCORA-SIM
004910         MOVE 8                        TO WS-TIPO-ENCONTRADO
004920         GO TO R280-99-FIM
004930     END-IF.
004940* ULTIMO RECURSO - NOME POR EXTENSO.
004950     MOVE "CRYSTAL"                    TO WS-BT-AGULHA.
004960     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
004970     IF BT-ACHOU-SIM
004980         MOVE 8                        TO WS-TIPO-ENCONTRADO
004990     END-IF.
005000 R280-99-FIM.
005010     EXIT.
005020*-----------------------------------------------------------------
005030* APLICA OS DEFAULTS DE NOME, TIPO DE MONTAGEM E FLAG DE
005040* PROCESSO CORRESPONDENTES AO TIPO DE COMPONENTE ENCONTRADO (SE
005050* ALGUM FOI ENCONTRADO).  NUNCA SOBRESCREVE UM CAMPO QUE O
005060* ARQUIVO DE ENTRADA JA TROUXE PREENCHIDO.
005070 R500-APLICA-TIPO.
005080*
005090     EVALUATE WS-TIPO-ENCONTRADO
005100         WHEN 1
005110             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005120             MOVE "CHIP RESISTOR"      TO WS-BT-NOME-DFLT
005130         WHEN 2
005140             MOVE "CHIP CAPACITOR"     TO WS-BT-NOME-DFLT
005150             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005160         WHEN 3
005170             MOVE "CHIP INDUCTOR"      TO WS-BT-NOME-DFLT
005180             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005190         WHEN 4
005200             MOVE "DIODE"              TO WS-BT-NOME-DFLT
005210             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005220         WHEN 5
005230             MOVE "TRANSISTOR"         TO WS-BT-NOME-DFLT
005240             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005250         WHEN 6
005260             MOVE "IC"                 TO WS-BT-NOME-DFLT
005270             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005280         WHEN 7
005290             MOVE "CONNECTOR"          TO WS-BT-NOME-DFLT
005300             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005310         WHEN 8
005320             MOVE "CRYSTAL"            TO WS-BT-NOME-DFLT
005330             PERFORM R510-NOME-DEFAULT THRU R510-99-FIM
005340         WHEN OTHER
005350             CONTINUE
005360     END-EVALUATE.
005370*
005380     IF WS-TIPO-ENCONTRADO NOT = ZERO
005390         IF LK-CC-MOUNT-TYPE = SPACES
005400*           SOMENTE CONECTOR (TIPO 7) E MONTADO EM DIP (FURO
005410*           PASSANTE); CI (TIPO 6) E OS DEMAIS TIPOS SAO SMD POR
005420*           PADRAO (CORRIGIDO EM OS-09058 - ANTES O CI SAIA
005430*           ERRADAMENTE COMO DIP JUNTO COM O CONECTOR).
005440             IF WS-TIPO-ENCONTRADO = 7
005450                 MOVE "DIP"            TO LK-CC-MOUNT-TYPE
005460             ELSE
005470                 MOVE "SMD"            TO LK-CC-MOUNT-TYPE
005480             END-IF
005490         END-IF
005500         IF LK-CC-PROCESS-FLAG = SPACES
005510             MOVE "MOUNT"              TO LK-CC-PROCESS-FLAG
005520         END-IF
005530     END-IF.
005540 R500-99-FIM.
005550     EXIT.
005560*-----------------------------------------------------------------
005570* PREENCHE O NOME DO COMPONENTE COM O DEFAULT DO TIPO ENCONTRADO,
005580* SOMENTE SE O NOME AINDA ESTIVER EM BRANCO.
005590 R510-NOME-DEFAULT.
005600*
005610     IF LK-CC-PART-NAME = SPACES
005620         MOVE WS-BT-NOME-DFLT          TO LK-CC-PART-NAME
005630     END-IF.
005640 R510-99-FIM.
005650     EXIT.
005660*-----------------------------------------------------------------
005670* QUANDO NENHUM TIPO FOI RECONHECIDO PELA REFERENCIA OU PELO
005680* NUMERO DE PECA, TENTA UM ULTIMO DEFAULT DE NOME PELO
005690* FABRICANTE JA DETECTADO (SCLM0930) - REGRA INCLUIDA EM
005700* OS-95021 A PEDIDO DA ENGENHARIA DE COMPRAS, POIS ESTES TRES
005710* FABRICANTES SO VENDEM RESISTOR CHIP E ESTES OUTROS TRES SO
005720* VENDEM CAPACITOR CHIP NESTA LISTA DE FORNECEDORES HOMOLOGADOS.
005730 R650-DEFAULT-FABRICANTE.
005740*
005750     EVALUATE TRUE
005760         WHEN LK-CC-FABRICANTE = "KOA"
005770         WHEN LK-CC-FABRICANTE = "YAGEO"
005780         WHEN LK-CC-FABRICANTE = "VISHAY"
005790             IF LK-CC-PART-NAME = SPACES
005800                 MOVE "CHIP RESISTOR"  TO LK-CC-PART-NAME
005810             END-IF
005820         WHEN LK-CC-FABRICANTE = "MURATA"
005830         WHEN LK-CC-FABRICANTE = "TDK"
005840         WHEN LK-CC-FABRICANTE = "PANASONIC"
005850             IF LK-CC-PART-NAME = SPACES
005860                 MOVE "CHIP CAPACITOR" TO LK-CC-PART-NAME
005870             END-IF
005880         WHEN OTHER
005890             CONTINUE
005900     END-EVALUATE.
005910 R650-99-FIM.
005920     EXIT.
005930*-----------------------------------------------------------------
005940* DEFAULT GERAL DE ULTIMA INSTANCIA (OS-06041) - GARANTE QUE O
005950* FLAG DE PROCESSO NUNCA FIQUE EM BRANCO NA SAIDA, MESMO QUANDO
005960* NADA FOI CLASSIFICADO E NENHUM FABRICANTE CASOU EM R650.
005970 R700-DEFAULT-GERAL.
005980*
005990     IF LK-CC-PROCESS-FLAG = SPACES
006000         MOVE "MOUNT"                  TO LK-CC-PROCESS-FLAG
006010     END-IF.
006020 R700-99-FIM.
006030     EXIT.
006040*-----------------------------------------------------------------
006050* TESTA SE O PREFIXO CORRENTE (WS-BT-AGULHA) CASA EM QUALQUER
006060* POSICAO DO ALVO E SE O CARACTER IMEDIATAMENTE SEGUINTE E
006070* NUMERICO - USADO PARA PREFIXOS DE DUAS OU TRES LETRAS QUE
006080* NAO PRECISAM ESTAR NO INICIO DO NUMERO DE PECA.
006090 R950-PREFIXO-DIGITO.
006100*
006110     SET PREFIXO-NAO                   TO TRUE.
006120     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
006130     IF BT-ACHOU-SIM
006140         COMPUTE WS-POS-DEPOIS = WS-BT-POS + WS-BT-TAM-AGULHA
006150         IF WS-POS-DEPOIS <= WS-BT-TAM-ALVO
006160             IF WS-BT-ALVO-CHAR(WS-POS-DEPOIS) IS NUMERIC
006170                 SET PREFIXO-SIM       TO TRUE
006180             END-IF
006190         END-IF
006200     END-IF.
006210 R950-99-FIM.
006220     EXIT.
006230*-----------------------------------------------------------------
006240* TESTA SE O PREFIXO CORRENTE (WS-BT-AGULHA) CASA EXATAMENTE NO
006250* INICIO DO ALVO (ANCORADO) E SE O CARACTER SEGUINTE E NUMERICO -
006260* USADO PARA OS DESIGNADORES DE UMA SO LETRA (R, C, L, D, Q, T,
006270* U, J, P, X, Y), ONDE A POSICAO IMPORTA PARA NAO CASAR NO MEIO
006280* DE OUTRA PALAVRA.  A COMPARACAO E FEITA EM MAIUSCULAS PARA SER
006290* INDEPENDENTE DE CAIXA, IGUAL A ROTINA CONTEM-TEXTO.
006300 R955-ANCORA-PREFIXO.
006310*
006320     MOVE WS-BT-AGULHA                 TO WS-BT-AGULHA-MAI.
006330     INSPECT WS-BT-AGULHA-MAI
006340         CONVERTING "abcdefghijklmnopqrstuvwxyz"
006350                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006360     MOVE 20                           TO WS-BT-TAM-AGULHA.
006370* ENCOLHE A AGULHA DESCARTANDO OS ESPACOS A DIREITA, DO MESMO
006380* JEITO QUE A ROTINA CONTEM-TEXTO FAZ COM O SEU PROPRIO ALVO.
006390     PERFORM R912-ENCOLHE-AGULHA THRU R912-99-FIM
006400             UNTIL WS-BT-TAM-AGULHA = ZERO
006410                OR WS-BT-AGULHA-MAI(WS-BT-TAM-AGULHA:1) NOT =
006420                SPACE.
006430     SET ANCORA-NAO                    TO TRUE.
006440     IF WS-BT-TAM-AGULHA > ZERO
006450         AND WS-BT-TAM-ALVO NOT < WS-BT-TAM-AGULHA
006460         IF WS-BT-ALVO-MAI(1:WS-BT-TAM-AGULHA) =
006470            WS-BT-AGULHA-MAI(1:WS-BT-TAM-AGULHA)
006480             COMPUTE WS-POS-DEPOIS = WS-BT-TAM-AGULHA + 1
006490             IF WS-POS-DEPOIS <= WS-BT-TAM-ALVO
006500                 IF WS-BT-ALVO-CHAR(WS-POS-DEPOIS) IS NUMERIC
006510                     SET ANCORA-SIM    TO TRUE
006520                 END-IF
006530             END-IF
006540         END-IF
006550     END-IF.
006560 R955-99-FIM.
006570     EXIT.
006580*-----------------------------------------------------------------
006590* ROTINA COMUM DE BUSCA DE SUBSTRING (CASE-INSENSITIVE), IGUAL A
006600* USADA EM SCLM0930 E SCLM0950.
006610     COPY BUSCATEXTOP.
006620*-----------------------------------------------------------------
006630 END PROGRAM SCLM0940.
