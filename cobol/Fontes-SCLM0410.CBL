000010*****************************************************************
000020* SISTEMA : SCLM - CONVERSAO DE LISTA DE MATERIAIS (BOM)
000030* PROGRAMA: SCLM0410
000040* OBJETIVO: PROGRAMA PRINCIPAL DO LOTE DE CONVERSAO. LE A LISTA
000050*           DE MATERIAIS BRUTA (PARTS-IN), O PARAMETRO DE
000060*           QUANTIDADE DE PAINEL (PARAM-IN), DETECTA NUMERO DE
000070*           PECA, REFERENCIAS, FABRICANTE E TIPO DE COMPONENTE
000080*           CHAMANDO OS SUBPROGRAMAS SCLM09NN, CALCULA AS
000090*           QUANTIDADES E GRAVA A LISTA NORMALIZADA (PARTS-OUT)
000100*           E O RESUMO DO LOTE (SUMMARY-OUT).
000110*****************************************************************
000120* HISTORICO DE ALTERACOES
000130*-----------------------------------------------------------------
000140* 1987-03-12 JRA OS-87113  VERSAO INICIAL - LEITURA SEQUENCIAL E
000150*                          GRAVACAO DA LISTA NORMALIZADA.
000160* 1989-09-09 JRA OS-89077  INCLUIDA LEITURA DO PARAMETRO DE QTD
000170*                          DE PAINEL (PARAM-IN), DEFAULT 8.
000180*                          MINIMO PASSOU A SER SEMPRE 1.
000190* 1992-05-20 MCS OS-92090  INCLUIDA CHAMADA A SCLM0950 PARA
000200*                          DETECTAR TIPO DE ENCAPSULAMENTO QUANDO
000210*                          A CLASSIFICACAO NAO DEFINIU MONTAGEM.
000220* 1994-07-05 MCS OS-94071  REGISTRO DE ENTRADA AMPLIADO DE 6 PARA
000230*                          8 CELULAS (VIDE LISTAMATERIAL).
000240* 1998-12-18 MCS Y2K-9877  REVISAO ANO 2000 - PROGRAMA NAO TRATA
000250*                          CAMPO DE DATA, SEM IMPACTO.
000260* 2001-04-17 EPS OS-01064  REGISTROS SEM NUMERO DE PECA DETECTADO
000270*                          PASSARAM A SER DESCARTADOS SEM GRAVAR.
000280* 2004-10-21 RLS OS-04162  RESUMO DO LOTE PASSOU A GRAVAR LINHA
000290*                          FORMATADA EM VEZ DE SO OS NUMEROS.
000300* 2007-01-09 RLS OS-07007  REVISAO GERAL DE COMENTARIOS E AJUSTE
000310*                          DE NOMES DE AREA DE CHAMADA.
000320*****************************************************************
000330* ESTE PROGRAMA E O DRIVER (MOTOR) DO LOTE - NAO CONTEM NENHUMA
000340* REGRA DE DETECCAO OU CLASSIFICACAO DE COMPONENTE POR SI MESMO.
000350* PARA CADA LINHA DA LISTA BRUTA ELE QUEBRA AS ATE 8 CELULAS
000360* SEPARADAS POR VIRGULA/PONTO-E-VIRGULA/TAB, E CHAMA, NESTA
000370* ORDEM, OS SUBPROGRAMAS DE ANALISE:
000380*   SCLM0910 - DETECTA NUMERO DE PECA (PART NUMBER)
000390*   SCLM0920 - EXTRAI REFERENCIAS DE POSICIONAMENTO (DESIGNADORES)
000400*   SCLM0960 - CALCULA QUANTIDADE POR PAINEL E TOTAL
000410*   SCLM0930 - DETECTA FABRICANTE
000420*   SCLM0940 - CLASSIFICA TIPO DE COMPONENTE (MONTAGEM/PROCESSO)
000430*   SCLM0950 - CONFIRMA/CORRIGE TIPO DE MONTAGEM PELO PACOTE
000440* REGISTROS SEM NUMERO DE PECA DETECTADO SAO DESCARTADOS
000450* (OS-01064) - NAO HA COMO MONTAR UMA LINHA DE SAIDA UTIL SEM ELE.
000460*****************************************************************
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.      SCLM0410.
000490 AUTHOR.          J R ALMEIDA.
000500 INSTALLATION.    SCLM - ENGENHARIA DE PROCESSO SMT.
000510 DATE-WRITTEN.    03/12/87.
000520 DATE-COMPILED.
000530 SECURITY.        USO INTERNO - ENGENHARIA DE PROCESSO.
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570* INTERRUPTOR DE TRACO PADRAO DA FAMILIA - NAO TESTADO NESTE
000580* PROGRAMA (USADO PELOS SUBPROGRAMAS DE ANALISE).
000590 SPECIAL-NAMES.
000600     UPSI-0 ON  STATUS IS SCLM-TRACO-LIGADO
000610            OFF STATUS IS SCLM-TRACO-DESLIGADO.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*
000660* LISTA DE MATERIAIS BRUTA, UMA LINHA POR COMPONENTE, EXPORTADA
000670* DA FERRAMENTA DE CAD DO CLIENTE (CAMPOS DELIMITADOS).
000680     SELECT PARTS-IN     ASSIGN TO "PARTS-IN"
000690             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS  IS WS-FS-PARTS-IN.
000710*
000720* PARAMETRO DE EXECUCAO COM A QUANTIDADE DE CAVIDADES DO PAINEL
000730* (OS-89077) - ARQUIVO DE UM UNICO REGISTRO NUMERICO.
000740     SELECT PARAM-IN      ASSIGN TO "PARAM-IN"
000750             ORGANIZATION IS LINE SEQUENTIAL
000760             FILE STATUS  IS WS-FS-PARAM-IN.
000770*
000780* LISTA NORMALIZADA DE SAIDA (LAYOUT PECASAIDA), UM REGISTRO POR
000790* COMPONENTE ACEITO (COM NUMERO DE PECA DETECTADO).
000800     SELECT PARTS-OUT     ASSIGN TO "PARTS-OUT"
000810             ORGANIZATION IS SEQUENTIAL
000820             FILE STATUS  IS WS-FS-PARTS-OUT.
000830*
000840* RESUMO DO LOTE (TOTAL DE PECAS E QUANTIDADE DE PAINEIS),
000850* GRAVADO NO FINAL DO PROCESSAMENTO (OS-04162).
000860     SELECT SUMMARY-OUT   ASSIGN TO "SUMMARY-OUT"
000870             ORGANIZATION IS LINE SEQUENTIAL
000880             FILE STATUS  IS WS-FS-SUMMARY-OUT.
000890*
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930 FD  PARTS-IN.
000940*
000950* REGISTRO BRUTO - TODAS AS CELULAS DA LINHA EM UM UNICO CAMPO,
000960* QUEBRADO CELULA A CELULA PELO PROPRIO P320-NORMALIZAR.
000970 01  REG-PARTS-IN                     PIC X(240).
000980*
000990 FD  PARAM-IN.
001000*
001010* QUANTIDADE DE CAVIDADES DO PAINEL, EM TEXTO (ATE 3 DIGITOS).
001020 01  REG-PARAM-IN                     PIC X(03).
001030*
001040 FD  PARTS-OUT.
001050*
001060* LAYOUT DA LISTA NORMALIZADA - VIDE COPYBOOK PARA OS CAMPOS
001070* DE SAIDA (SEQUENCIA, FABRICANTE, NUMERO DE PECA, REFERENCIAS,
001080* QUANTIDADES, PROCESSO E TIPO DE MONTAGEM).
001090     COPY PECASAIDA.
001100*
001110 FD  SUMMARY-OUT.
001120*
001130* LINHA DE TEXTO FORMATADA DO RESUMO DO LOTE (OS-04162).
001140 01  REG-SUMMARY-OUT                  PIC X(80).
001150*
001160 WORKING-STORAGE SECTION.
001170*
001180* LAYOUT DAS 8 CELULAS DA LINHA BRUTA, JA SEPARADAS (OS-94071).
001190     COPY LISTAMATERIAL.
001200*
001210* PARAMETRO DE QUANTIDADE DE CAVIDADES DO PAINEL, LIDO DE
001220* PARAM-IN (OU O DEFAULT DE 8, SE O ARQUIVO VIER VAZIO).
001230     COPY PARMPAINEL.
001240*
001250* LINHA FORMATADA DO RESUMO DO LOTE, GRAVADA EM P800-GRAVA-RESUMO.
001260     COPY RESUMOLOTE.
001270*
001280 77  WS-FS-PARTS-IN                   PIC X(02).
001290     88  WS-FS-PTI-OK                 VALUE "00".
001300     88  WS-FS-PTI-EOF                VALUE "10".
001310*
001320 77  WS-FS-PARAM-IN                   PIC X(02).
001330     88  WS-FS-PRM-OK                 VALUE "00".
001340     88  WS-FS-PRM-EOF                VALUE "10".
001350*
001360 77  WS-FS-PARTS-OUT                  PIC X(02).
001370     88  WS-FS-PTO-OK                 VALUE "00".
001380*
001390 77  WS-FS-SUMMARY-OUT                PIC X(02).
001400     88  WS-FS-SUM-OK                 VALUE "00".
001410*
001420* CAMPO USADO PARA SEGURAR A TELA QUANDO HA ERRO DE ABERTURA
001430* DE ARQUIVO (ACCEPT AGUARDA O OPERADOR ANTES DE ENCERRAR).
001440 77  WS-PROMPT                        PIC X(01).
001450*
001460 77  WS-FIM-DE-ARQUIVO                PIC X(01) VALUE "N".
001470     88  FLAG-EOF                     VALUE "S".
001480*
001490* NUMERO SEQUENCIAL DA LINHA DE SAIDA (CAMPO OUT-SEQ-NO) E
001500* QUANTIDADE DE CELULAS REALMENTE PREENCHIDAS NA LINHA CORRENTE.
001510 77  WS-SEQ-NO                        PIC 9(04) COMP VALUE ZERO.
001520 77  WS-QTD-CELULAS                   PIC 9(02) COMP VALUE 8.
001530*
001540* AREA DE TRABALHO DO QUEBRADOR DE CELULAS (P320/P321) - POSICAO
001550* CORRENTE NA LINHA BRUTA, INDICE DA CELULA E DA COLUNA DENTRO
001560* DA CELULA, E O CARACTER SENDO EXAMINADO.
001570 01  WS-AREA-SPLIT.
001580     05  WS-SPLIT-POS                 PIC 9(03) COMP.
001590     05  WS-SPLIT-CEL                 PIC 9(02) COMP.
001600     05  WS-SPLIT-COL                 PIC 9(02) COMP.
001610     05  WS-SPLIT-CHAR                PIC X(01).
001620     05  FILLER                       PIC X(05) VALUE SPACES.
001630*
001640* CARACTER TAB (X"09") - TERCEIRO SEPARADOR DE CELULA ACEITO,
001650* ALEM DE VIRGULA E PONTO-E-VIRGULA (ALGUNS CADs EXPORTAM COM
001660* TAB EM VEZ DE VIRGULA).
001670 77  WS-TAB-CHAR                      PIC X(01) VALUE X"09".
001680*
001690* LIGADO QUANDO NENHUMA DAS 8 CELULAS DA LINHA FICOU PREENCHIDA
001700* (LINHA EM BRANCO NO ARQUIVO DE ENTRADA) - A LINHA E DESCARTADA
001710* SEM CHAMAR OS SUBPROGRAMAS DE ANALISE.
001720 77  WS-REGISTRO-VAZIO                PIC X(01) VALUE "S".
001730     88  REGISTRO-VAZIO               VALUE "S".
001740     88  REGISTRO-OCUPADO             VALUE "N".
001750*
001760* AREA DE CHAMADA DO SCLM0910 (DETECTA NUMERO DE PECA) - AS
001770* CELULAS DA LINHA ENTRAM, O NUMERO DE PECA ESCOLHIDO E O FLAG
001780* DE ACHADO SAEM.
001790 01  WS-AREA-CHAMA-PN.
001800     05  WS-PN-CELULAS.
001810         10  WS-PN-CELULA OCCURS 8 TIMES
001820                                       PIC X(30).
001830     05  WS-PN-QTD-CELULAS             PIC 9(02).
001840     05  WS-PN-PART-NUMBER             PIC X(30).
001850     05  WS-PN-ACHOU                   PIC X(01).
001860         88  WS-PN-ACHOU-SIM           VALUE "S".
001870         88  WS-PN-ACHOU-NAO           VALUE "N".
001880     05  FILLER                        PIC X(05).
001890*
001900* AREA DE CHAMADA DO SCLM0920 (EXTRAI REFERENCIAS) - SAIDA E A
001910* LISTA DE DESIGNADORES SEPARADA POR VIRGULA E A CONTAGEM DELES.
001920 01  WS-AREA-CHAMA-REF.
001930     05  WS-REF-CELULAS.
001940         10  WS-REF-CELULA OCCURS 8 TIMES
001950                                       PIC X(30).
001960     05  WS-REF-QTD-CELULAS            PIC 9(02).
001970     05  WS-REF-DESIG                  PIC X(60).
001980     05  WS-REF-COUNT                  PIC 9(04).
001990     05  FILLER                        PIC X(05).
002000*
002010* AREA DE CHAMADA DO SCLM0930 (DETECTA FABRICANTE).
002020 01  WS-AREA-CHAMA-FAB.
002030     05  WS-FAB-CELULAS.
002040         10  WS-FAB-CELULA OCCURS 8 TIMES
002050                                       PIC X(30).
002060     05  WS-FAB-QTD-CELULAS            PIC 9(02).
002070     05  WS-FAB-FABRICANTE             PIC X(20).
002080     05  WS-FAB-ACHOU                  PIC X(01).
002090         88  WS-FAB-ACHOU-SIM          VALUE "S".
002100         88  WS-FAB-ACHOU-NAO          VALUE "N".
002110     05  FILLER                        PIC X(05).
002120*
002130* AREA DE CHAMADA DO SCLM0940 (CLASSIFICA TIPO DE COMPONENTE) -
002140* RECEBE OS RESULTADOS JA OBTIDOS (REFERENCIAS, NUMERO DE PECA E
002150* FABRICANTE) E DEVOLVE O NOME DO COMPONENTE, TIPO DE MONTAGEM E
002160* BANDEIRA DE PROCESSO (SMT/THT/MANUAL).
002170 01  WS-AREA-CHAMA-CLASS.
002180     05  WS-CL-REF-DESIG               PIC X(60).
002190     05  WS-CL-PART-NUMBER             PIC X(30).
002200     05  WS-CL-FABRICANTE              PIC X(20).
002210     05  WS-CL-PART-NAME               PIC X(20).
002220     05  WS-CL-MOUNT-TYPE              PIC X(10).
002230     05  WS-CL-PROCESS-FLAG            PIC X(10).
002240     05  FILLER                        PIC X(05).
002250*
002260* AREA DE CHAMADA DO SCLM0950 (DETECTA TIPO DE MONTAGEM PELO
002270* CODIGO DE PACOTE DO NUMERO DE PECA) - SO USADA COMO ULTIMO
002280* RECURSO QUANDO O SCLM0940 NAO DEFINIU A MONTAGEM (OS-92090).
002290 01  WS-AREA-CHAMA-PACOTE.
002300     05  WS-PAC-PART-NUMBER            PIC X(30).
002310     05  WS-PAC-MOUNT-TYPE             PIC X(10).
002320     05  FILLER                        PIC X(05).
002330*
002340* AREA DE CHAMADA DO SCLM0960 (CALCULA QUANTIDADE POR PAINEL E
002350* QUANTIDADE TOTAL DO LOTE, A PARTIR DA CONTAGEM DE REFERENCIAS).
002360 01  WS-AREA-CHAMA-QTD.
002370     05  WS-CQ-QTD-REF                 PIC 9(04).
002380     05  WS-CQ-QTD-PAINEL              PIC 9(04).
002390     05  WS-CQ-QTD-SOBRESCRITA         PIC 9(05).
002400     05  WS-CQ-QTD-POR-PAINEL          PIC 9(05).
002410     05  WS-CQ-QTD-TOTAL               PIC 9(07).
002420     05  FILLER                        PIC X(05).
002430*
002440 PROCEDURE DIVISION.
002450*
002460* PARAGRAFO PRINCIPAL - ABRE OS ARQUIVOS, LE O PARAMETRO DE
002470* PAINEL, PROCESSA TODO O LOTE E GRAVA O RESUMO ANTES DE
002480* ENCERRAR.
002490 MAIN-PROCEDURE.
002500*
002510     PERFORM P100-INICIALIZA.
002520     PERFORM P200-LER-PARAMETRO THRU P200-FIM.
002530     PERFORM P300-PROCESSA THRU P300-FIM.
002540     PERFORM P800-GRAVA-RESUMO THRU P800-FIM.
002550     PERFORM P900-FIM.
002560*-----------------------------------------------------------------
002570* ABRE OS QUATRO ARQUIVOS DO LOTE, NA ORDEM ENTRADA/PARAMETRO/
002580* SAIDAS.
002590 P100-INICIALIZA.
002600*
002610     MOVE "N"                         TO WS-FIM-DE-ARQUIVO.
002620     PERFORM P110-ABRE-PARTS-IN THRU P110-FIM.
002630     PERFORM P120-ABRE-PARAM-IN THRU P120-FIM.
002640     PERFORM P130-ABRE-PARTS-OUT THRU P130-FIM.
002650     PERFORM P140-ABRE-SUMMARY-OUT THRU P140-FIM.
002660*
002670* QUALQUER ERRO NA ABERTURA DOS ARQUIVOS ABAIXO EXIBE O FILE
002680* STATUS, AGUARDA O OPERADOR (ACCEPT) E ENCERRA O LOTE.
002690 P110-ABRE-PARTS-IN.
002700*
002710     OPEN INPUT PARTS-IN.
002720     IF NOT WS-FS-PTI-OK
002730         DISPLAY "ERRO NA ABERTURA DE PARTS-IN. FS: "
002740                 WS-FS-PARTS-IN        AT 1505
002750         ACCEPT WS-PROMPT              AT 1501
002760         PERFORM P900-FIM
002770     END-IF.
002780*
002790 P110-FIM.
002800     EXIT.
002810*
002820 P120-ABRE-PARAM-IN.
002830*
002840     OPEN INPUT PARAM-IN.
002850     IF NOT WS-FS-PRM-OK
002860         DISPLAY "ERRO NA ABERTURA DE PARAM-IN. FS: "
002870                 WS-FS-PARAM-IN        AT 1505
002880         ACCEPT WS-PROMPT              AT 1501
002890         PERFORM P900-FIM
002900     END-IF.
002910*
002920 P120-FIM.
002930     EXIT.
002940*
002950 P130-ABRE-PARTS-OUT.
002960*
002970     OPEN OUTPUT PARTS-OUT.
002980     IF NOT WS-FS-PTO-OK
002990         DISPLAY "ERRO NA ABERTURA DE PARTS-OUT. FS: "
003000                 WS-FS-PARTS-OUT       AT 1505
003010         ACCEPT WS-PROMPT              AT 1501
003020         PERFORM P900-FIM
003030     END-IF.
003040*
003050 P130-FIM.
003060     EXIT.
003070*
003080 P140-ABRE-SUMMARY-OUT.
003090*
003100     OPEN OUTPUT SUMMARY-OUT.
003110     IF NOT WS-FS-SUM-OK
003120         DISPLAY "ERRO NA ABERTURA DE SUMMARY-OUT. FS: "
003130                 WS-FS-SUMMARY-OUT     AT 1505
003140         ACCEPT WS-PROMPT              AT 1501
003150         PERFORM P900-FIM
003160     END-IF.
003170*
003180 P140-FIM.
003190     EXIT.
003200*-----------------------------------------------------------------
003210* LE O PARAMETRO DE QUANTIDADE DE CAVIDADES DO PAINEL (OS-89077)
003220* - SE O ARQUIVO VIER VAZIO OU COM LIXO NAO NUMERICO, ASSUME-SE
003230* O DEFAULT DE 8; SE VIER ZERO, FORCA O MINIMO DE 1.
003240 P200-LER-PARAMETRO.
003250*
003260     MOVE 8                           TO WS-PARM-QTD-PAINEL.
003270     READ PARAM-IN
003280         AT END
003290             GO TO P200-FIM
003300     END-READ.
003310     IF REG-PARAM-IN IS NUMERIC AND REG-PARAM-IN NOT = ZEROS
003320         MOVE REG-PARAM-IN            TO WS-PARM-QTD-PAINEL
003330     END-IF.
003340     IF WS-PARM-QTD-PAINEL < 1
003350         MOVE 8                       TO WS-PARM-QTD-PAINEL
003360     END-IF.
003370*
003380 P200-FIM.
003390     EXIT.
003400*-----------------------------------------------------------------
003410* LACO PRINCIPAL DE LEITURA - UM REGISTRO DA LISTA BRUTA POR
003420* ITERACAO, ATE O FIM DO ARQUIVO.
003430 P300-PROCESSA.
003440*
003450     PERFORM P310-LER-REGISTRO THRU P310-FIM
003460             UNTIL FLAG-EOF.
003470*
003480 P300-FIM.
003490     EXIT.
003500*-----------------------------------------------------------------
003510* PROCESSA UMA LINHA DA LISTA BRUTA: NORMALIZA AS CELULAS,
003520* DESCARTA LINHAS VAZIAS E SEM NUMERO DE PECA (OS-01064), E
003530* ENCADEIA TODAS AS CHAMADAS DE ANALISE ATE GRAVAR A SAIDA.
003540 P310-LER-REGISTRO.
003550*
003560     READ PARTS-IN
003570         AT END
003580             SET FLAG-EOF             TO TRUE
003590             GO TO P310-FIM
003600     END-READ.
003610*
003620     PERFORM P320-NORMALIZAR THRU P320-FIM.
003630     IF REGISTRO-VAZIO
003640         GO TO P310-FIM
003650     END-IF.
003660*
003670     PERFORM P330-DETECTA-PN THRU P330-FIM.
003680     IF WS-PN-ACHOU-NAO
003690*        SEM NUMERO DE PECA NAO HA LINHA DE SAIDA UTIL - DESCARTA.
003700         GO TO P310-FIM
003710     END-IF.
003720*
003730     PERFORM P340-EXTRAI-REF THRU P340-FIM.
003740     PERFORM P350-CALCULA-QTD THRU P350-FIM.
003750     PERFORM P360-DETECTA-FAB THRU P360-FIM.
003760     PERFORM P370-CLASSIFICA THRU P370-FIM.
003770     PERFORM P380-DETECTA-PACOTE THRU P380-FIM.
003780     PERFORM P390-MONTA-SAIDA THRU P390-FIM.
003790     PERFORM P395-GRAVA-SAIDA THRU P395-FIM.
003800*
003810 P310-FIM.
003820     EXIT.
003830*-----------------------------------------------------------------
003840* QUEBRA A LINHA BRUTA DE 240 POSICOES NAS ATE 8 CELULAS DO
003850* LAYOUT LISTAMATERIAL (OS-94071) E VERIFICA SE A LINHA FICOU
003860* TOTALMENTE EM BRANCO.
003870 P320-NORMALIZAR.
003880*
003890     MOVE SPACES                      TO WS-LISTA-MATERIAL.
003900     MOVE REG-PARTS-IN                TO WS-LINHA-COMPLETA.
003910     MOVE 1                           TO WS-SPLIT-CEL.
003920     MOVE 0                           TO WS-SPLIT-COL.
003930*
003940     PERFORM P321-PARTE-CARACTER
003950             VARYING WS-SPLIT-POS FROM 1 BY 1
003960             UNTIL WS-SPLIT-POS > 240.
003970*
003980     MOVE WS-SPLIT-CEL                TO WS-QTD-CELULAS.
003990     PERFORM P325-VERIFICA-VAZIO THRU P325-FIM.
004000*
004010 P320-FIM.
004020     EXIT.
004030*-----------------------------------------------------------------
004040* EXAMINA UM CARACTER DA LINHA BRUTA: VIRGULA, PONTO-E-VIRGULA OU
004050* TAB (WS-TAB-CHAR) FECHAM A CELULA CORRENTE E ABREM A PROXIMA
004060* (ATE O LIMITE DE 8); QUALQUER OUTRO CARACTER E ACUMULADO NA
004070* CELULA CORRENTE (ESPACOS A ESQUERDA DA CELULA SAO IGNORADOS,
004080* MAS ESPACOS INTERNOS SAO PRESERVADOS), RESPEITANDO O LIMITE
004090* DE 30 POSICOES POR CELULA.
004100 P321-PARTE-CARACTER.
004110*
004120     MOVE WS-LINHA-COMPLETA(WS-SPLIT-POS:1)
004130                                       TO WS-SPLIT-CHAR.
004140     EVALUATE WS-SPLIT-CHAR
004150         WHEN ","
004160         WHEN ";"
004170         WHEN WS-TAB-CHAR
004180             IF WS-SPLIT-CEL < 8
004190                 ADD 1                TO WS-SPLIT-CEL
004200             END-IF
004210             MOVE 0                   TO WS-SPLIT-COL
004220         WHEN OTHER
004230             IF WS-SPLIT-CHAR NOT = SPACE OR WS-SPLIT-COL > 0
004240                 ADD 1                TO WS-SPLIT-COL
004250                 IF WS-SPLIT-COL NOT > 30
004260                     MOVE WS-SPLIT-CHAR
004270                       TO WS-CELULA(WS-SPLIT-CEL)(WS-SPLIT-COL:1)
004280                 END-IF
004290             END-IF
004300     END-EVALUATE.
004310*-----------------------------------------------------------------
004320* CONFERE SE ALGUMA DAS 8 CELULAS FICOU PREENCHIDA - SE NENHUMA
004330* TIVER CONTEUDO, A LINHA INTEIRA E DESCARTADA SEM PROCESSAR.
004340 P325-VERIFICA-VAZIO.
004350*
004360     SET REGISTRO-VAZIO                TO TRUE.
004370     PERFORM P326-TESTA-CELULA
004380             VARYING WS-IX-CELULA FROM 1 BY 1
004390             UNTIL WS-IX-CELULA > 8.
004400*
004410 P325-FIM.
004420     EXIT.
004430*-----------------------------------------------------------------
004440* TESTA UMA CELULA ESPECIFICA (WS-IX-CELULA) QUANTO A ESTAR
004450* PREENCHIDA.
004460 P326-TESTA-CELULA.
004470*
004480     IF WS-CELULA(WS-IX-CELULA) NOT = SPACES
004490         SET REGISTRO-OCUPADO          TO TRUE
004500     END-IF.
004510*-----------------------------------------------------------------
004520* CHAMA O SCLM0910 PARA DETECTAR QUAL DAS CELULAS CONTEM O
004530* NUMERO DE PECA DO FABRICANTE.
004540 P330-DETECTA-PN.
004550*
004560     MOVE WS-LISTA-MATERIAL            TO WS-PN-CELULAS.
004570     MOVE WS-QTD-CELULAS               TO WS-PN-QTD-CELULAS.
004580     MOVE SPACES                       TO WS-PN-PART-NUMBER.
004590     SET WS-PN-ACHOU-NAO                TO TRUE.
004600     CALL "SCLM0910" USING WS-AREA-CHAMA-PN.
004610*
004620 P330-FIM.
004630     EXIT.
004640*-----------------------------------------------------------------
004650* CHAMA O SCLM0920 PARA EXTRAIR E CONTAR AS REFERENCIAS DE
004660* POSICIONAMENTO (DESIGNADORES) PRESENTES NA LINHA.
004670 P340-EXTRAI-REF.
004680*
004690     MOVE WS-LISTA-MATERIAL            TO WS-REF-CELULAS.
004700     MOVE WS-QTD-CELULAS               TO WS-REF-QTD-CELULAS.
004710     MOVE SPACES                       TO WS-REF-DESIG.
004720     MOVE ZERO                         TO WS-REF-COUNT.
004730     CALL "SCLM0920" USING WS-AREA-CHAMA-REF.
004740*
004750 P340-FIM.
004760     EXIT.
004770*-----------------------------------------------------------------
004780* CHAMA O SCLM0960 PARA CALCULAR A QUANTIDADE POR PAINEL E A
004790* QUANTIDADE TOTAL DO LOTE, A PARTIR DA CONTAGEM DE REFERENCIAS
004800* E DA QUANTIDADE DE CAVIDADES DO PAINEL (WS-PARM-QTD-PAINEL).
004810* A SOBRESCRITA MANUAL (WS-CQ-QTD-SOBRESCRITA) NUNCA E PREENCHIDA
004820* POR ESTE DRIVER - FICA RESERVADA PARA USO FUTURO (OS-04161).
004830 P350-CALCULA-QTD.
004840*
004850     MOVE WS-REF-COUNT                 TO WS-CQ-QTD-REF.
004860     MOVE WS-PARM-QTD-PAINEL           TO WS-CQ-QTD-PAINEL.
004870     MOVE ZERO                         TO WS-CQ-QTD-SOBRESCRITA.
004880     CALL "SCLM0960" USING WS-AREA-CHAMA-QTD.
004890*
004900 P350-FIM.
004910     EXIT.
004920*-----------------------------------------------------------------
004930* CHAMA O SCLM0930 PARA DETECTAR O FABRICANTE DO COMPONENTE.
004940 P360-DETECTA-FAB.
004950*
004960     MOVE WS-LISTA-MATERIAL            TO WS-FAB-CELULAS.
004970     MOVE WS-QTD-CELULAS               TO WS-FAB-QTD-CELULAS.
004980     MOVE SPACES                       TO WS-FAB-FABRICANTE.
004990     SET WS-FAB-ACHOU-NAO               TO TRUE.
005000     CALL "SCLM0930" USING WS-AREA-CHAMA-FAB.
005010*
005020 P360-FIM.
005030     EXIT.
005040*-----------------------------------------------------------------
005050* CHAMA O SCLM0940 PARA CLASSIFICAR O TIPO DE COMPONENTE (NOME,
005060* TIPO DE MONTAGEM E BANDEIRA DE PROCESSO) A PARTIR DAS
005070* REFERENCIAS, DO NUMERO DE PECA E DO FABRICANTE JA DETECTADOS.
005080 P370-CLASSIFICA.
005090*
005100     MOVE WS-REF-DESIG                 TO WS-CL-REF-DESIG.
005110     MOVE WS-PN-PART-NUMBER             TO WS-CL-PART-NUMBER.
005120     MOVE WS-FAB-FABRICANTE             TO WS-CL-FABRICANTE.
005130     MOVE SPACES                        TO WS-CL-PART-NAME
005140                                            WS-CL-MOUNT-TYPE
005150                                            WS-CL-PROCESS-FLAG.
005160     CALL "SCLM0940" USING WS-AREA-CHAMA-CLASS.
005170*
005180 P370-FIM.
005190     EXIT.
005200*-----------------------------------------------------------------
005210* CHAMA O SCLM0950 COMO ULTIMO RECURSO PARA CONFIRMAR OU CORRIGIR
005220* O TIPO DE MONTAGEM PELO CODIGO DE PACOTE DO NUMERO DE PECA,
005230* QUANDO O SCLM0940 NAO TIVER CONSEGUIDO DEFINI-LO (OS-92090).
005240 P380-DETECTA-PACOTE.
005250*
005260     MOVE WS-PN-PART-NUMBER             TO WS-PAC-PART-NUMBER.
005270     MOVE WS-CL-MOUNT-TYPE               TO WS-PAC-MOUNT-TYPE.
005280     CALL "SCLM0950" USING WS-AREA-CHAMA-PACOTE.
005290     MOVE WS-PAC-MOUNT-TYPE               TO WS-CL-MOUNT-TYPE.
005300*
005310 P380-FIM.
005320     EXIT.
005330*-----------------------------------------------------------------
005340* MONTA O REGISTRO DE SAIDA (LAYOUT PECASAIDA) A PARTIR DOS
005350* RESULTADOS JA OBTIDOS EM TODAS AS CHAMADAS ANTERIORES.
005360 P390-MONTA-SAIDA.
005370*
005380     ADD 1                              TO WS-SEQ-NO.
005390     MOVE WS-SEQ-NO                     TO OUT-SEQ-NO.
005400     MOVE WS-FAB-FABRICANTE             TO OUT-MAKER.
005410     MOVE WS-CL-PART-NAME               TO OUT-PART-NAME.
005420     MOVE WS-PN-PART-NUMBER             TO OUT-PART-NUMBER.
005430     MOVE WS-REF-DESIG                  TO OUT-REF-DESIG.
005440     MOVE WS-REF-COUNT                  TO OUT-REF-COUNT.
005450     MOVE WS-CQ-QTD-POR-PAINEL          TO OUT-QTY-PER-UNIT.
005460     MOVE WS-CQ-QTD-TOTAL               TO OUT-QTY-TOTAL.
005470     MOVE WS-CL-PROCESS-FLAG            TO OUT-PROCESS-FLAG.
005480     MOVE WS-CL-MOUNT-TYPE              TO OUT-MOUNT-TYPE.
005490*
005500 P390-FIM.
005510     EXIT.
005520*-----------------------------------------------------------------
005530* GRAVA O REGISTRO DE SAIDA MONTADO EM P390 NO ARQUIVO PARTS-OUT.
005540 P395-GRAVA-SAIDA.
005550*
005560     WRITE REG-PECA-SAIDA.
005570*
005580 P395-FIM.
005590     EXIT.
005600*-----------------------------------------------------------------
005610* AO FINAL DO LOTE, GRAVA A LINHA DE RESUMO (QUANTIDADE DE PECAS
005620* ACEITAS E QUANTIDADE DE CAVIDADES DO PAINEL USADA) - FORMATADA
005630* DESDE A OS-04162 (ANTES GRAVAVA SO OS NUMEROS SEM TEXTO).
005640 P800-GRAVA-RESUMO.
005650*
005660     MOVE WS-SEQ-NO                     TO SUM-PART-COUNT.
005670     MOVE WS-PARM-QTD-PAINEL             TO SUM-PANEL-COUNT.
005680     MOVE WS-SEQ-NO                      TO WS-LIN-QTD-PECAS.
005690     MOVE WS-PARM-QTD-PAINEL              TO WS-LIN-QTD-PAINEL.
005700     WRITE REG-SUMMARY-OUT FROM WS-LINHA-RESUMO.
005710*
005720 P800-FIM.
005730     EXIT.
005740*-----------------------------------------------------------------
005750* FECHA TODOS OS ARQUIVOS E ENCERRA O LOTE - TAMBEM USADO COMO
005760* SAIDA DE EMERGENCIA PELOS PARAGRAFOS DE ABERTURA (P110-P140)
005770* QUANDO HA ERRO DE FILE STATUS.
005780 P900-FIM.
005790     CLOSE  PARTS-IN
005800            PARAM-IN
005810            PARTS-OUT
005820            SUMMARY-OUT.
005830     GOBACK.
005840 END PROGRAM SCLM0410.
