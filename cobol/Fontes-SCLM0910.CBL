000010*****************************************************************
000020* SISTEMA : SCLM - CONVERSAO DE LISTA DE MATERIAIS (BOM)
000030* PROGRAMA: SCLM0910
000040* OBJETIVO: DETECTAR, DENTRE AS CELULAS DE UM REGISTRO DA
000050*           LISTA DE MATERIAIS, QUAL CONTEM O NUMERO DE PECA
000060*           (PART NUMBER) DO FABRICANTE, POR CASAMENTO DE
000070*           PADRAO E PONTUACAO DE CONFIANCA.
000080*****************************************************************
000090* HISTORICO DE ALTERACOES
000100*-----------------------------------------------------------------
000110* 1987-03-12 JRA OS-87114  VERSAO INICIAL - 3 PADROES DE FORMATO.
000120* 1988-06-30 JRA OS-88060  INCLUIDO PADRAO LETRAS-DIGITOS-LETRAS-
000130*                          DIGITOS (PECAS MULTI-BLOCO).
000140* 1990-02-14 MCS OS-90022  BONUS DE CONFIANCA P/ TOKEN > 8 POS.
000150* 1991-11-02 MCS OS-91187  INCLUIDO PADRAO COM HIFEN INTERNO.
000160* 1993-05-20 JRA OS-93091  IGNORA CELULAS DE CABECALHO (ITEM,
000170*                          MANUFACTURER, QUANTITY, ETC).
000180* 1995-09-08 EPS OS-95140  BONUS LETRAS-NUMEROS-LETRAS (+10 PTS).
000190* 1998-11-30 MCS Y2K-9871  REVISAO ANO 2000 - PROGRAMA NAO TRATA
000200*                          CAMPO DE DATA, SEM IMPACTO.
000210* 2001-04-17 EPS OS-01063  PADRAO SIMPLES LETRAS+DIGITOS PASSOU A
000220*                          VALER 5 PONTOS (ANTES NAO PONTUAVA).
000230* 2004-08-02 RLS OS-04129  REVISAO GERAL DE COMENTARIOS.
000240* 2007-01-09 RLS OS-07006  LIMITE DE 10 TRECHOS DE FORMATO POR
000250*                          TOKEN PARA EVITAR ESTOURO DE TABELA.
000260*****************************************************************
000270* PRIMEIRO PROGRAMA DA CADEIA DE ANALISE CHAMADO PELO DRIVER
000280* SCLM0410 PARA CADA REGISTRO.  CADA CELULA E REDUZIDA A UMA
000290* SEQUENCIA DE "RUNS" (TRECHOS CONSECUTIVOS DO MESMO TIPO DE
000300* CARACTER - ALFABETICO, DIGITO, HIFEN OU OUTRO) E COMPARADA
000310* CONTRA OS FORMATOS CONHECIDOS DE NUMERO DE PECA; A CELULA DE
000320* MAIOR PONTUACAO DE CONFIANCA E ADOTADA COMO O NUMERO DE PECA.
000330*****************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.      SCLM0910.
000360 AUTHOR.          J R ALMEIDA.
000370 INSTALLATION.    SCLM - ENGENHARIA DE PROCESSO SMT.
000380 DATE-WRITTEN.    03/12/87.
000390 DATE-COMPILED.
000400 SECURITY.        USO INTERNO - ENGENHARIA DE PROCESSO.
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440* INTERRUPTOR DE TRACO PADRAO DA FAMILIA - AQUI ELE E USADO DE
000450* VERDADE (NAO SO RESERVADO), POIS ESTE PROGRAMA PRECISA SABER
000460* SE O TOKEN TEM HIFEN INTERNO PARA A REGRA DA OS-91187.
000470 SPECIAL-NAMES.
000480     UPSI-0 ON  STATUS IS SCLM-TRACO-LIGADO
000490            OFF STATUS IS SCLM-TRACO-DESLIGADO.
000500*
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530*
000540* CELULA CORRENTE (TOKEN) SENDO AVALIADA, REDEFINIDA CARACTER A
000550* CARACTER PARA A CLASSIFICACAO POSICIONAL EM R210.
000560 01  WS-TOKEN-AREA.
000570     05  WS-TOKEN                    PIC X(30).
000580 01  WS-TOKEN-TAB REDEFINES WS-TOKEN-AREA.
000590     05  WS-TOKEN-CHAR OCCURS 30 TIMES
000600                 INDEXED BY WS-IX-TOKEN   PIC X(01).
000610*
000620* COPIA EM MAIUSCULAS DO TOKEN, USADA SOMENTE PARA O TESTE DE
000630* PALAVRAS DE CABECALHO (R110) - O NUMERO DE PECA EM SI E
000640* GRAVADO NA SAIDA NA CAIXA ORIGINAL DO ARQUIVO DE ENTRADA.
000650 01  WS-TOKEN-MAI-AREA.
000660     05  WS-TOKEN-MAI                 PIC X(30).
000670 01  WS-TOKEN-MAI-TAB REDEFINES WS-TOKEN-MAI-AREA.
000680     05  WS-TOKEN-MAI-CHAR OCCURS 30 TIMES
000690                 INDEXED BY WS-IX-MAI     PIC X(01).
000700*
000710* TABELA DE "RUNS" (TRECHOS HOMOGENEOS) DO TOKEN - CADA ENTRADA
000720* GUARDA O TIPO DE CARACTER DO TRECHO (A-ALFABETICO D-DIGITO
000730* S-HIFEN/SINAL O-OUTRO) E O SEU TAMANHO.  LIMITADA A 10 TRECHOS
000740* (OS-07006) - NUMERO DE PECA COM MAIS TROCAS DE TIPO QUE ISSO
000750* NAO E CONSIDERADO FORMATO RECONHECIVEL.
000760 01  WS-TAB-RUNS.
000770     05  WS-RUN OCCURS 10 TIMES.
000780         10  WS-RUN-TIPO              PIC X(01).
000790         10  WS-RUN-TAM               PIC 9(02) COMP.
000800*
000810 77  WS-TAM-TOKEN                     PIC 9(02) COMP.
000820 77  WS-QTD-RUNS                      PIC 9(02) COMP.
000830 77  WS-IX-RUN                        PIC 9(02) COMP.
000840 77  WS-IX-CEL                        PIC 9(02) COMP.
000850 77  WS-TIPO-CAR                      PIC X(01).
000860 77  WS-TIPO-CORRENTE                 PIC X(01).
000870* PONTUACAO BASE DO FORMATO CASADO (TABELA DE PADROES DE
000880* R250-AVALIA-PADROES) E CONFIANCA FINAL (BASE + BONUS) DA
000890* CELULA CORRENTE, COMPARADA CONTRA A MELHOR ATE AGORA.
000900 77  WS-BASE-PONTOS                   PIC 9(02) COMP.
000910 77  WS-CONFIANCA                     PIC 9(03) COMP.
000920 77  WS-MELHOR-CONFIANCA              PIC 9(03) COMP VALUE ZERO.
000930 77  WS-MELHOR-CELULA                 PIC 9(02) COMP VALUE ZERO.
000940*
000950* LIGADO QUANDO A CELULA CORRENTE E UMA PALAVRA DE CABECALHO DE
000960* PLANILHA (ITEM, MANUFACTURER ETC) E DEVE SER IGNORADA
000970* (OS-93091).
000980 77  WS-EH-CABECALHO                  PIC X(01) VALUE "N".
000990     88  EH-CABECALHO                 VALUE "S".
001000     88  NAO-EH-CABECALHO             VALUE "N".
001010*
001020* LIGADO QUANDO ALGUM TRECHO DO TOKEN E UM HIFEN INTERNO
001030* (OS-91187).
001040 77  WS-TEM-TRACO                     PIC X(01) VALUE "N".
001050     88  TEM-TRACO-SIM                VALUE "S".
001060     88  TEM-TRACO-NAO                VALUE "N".
001070*
001080 LINKAGE SECTION.
001090*
001100* AREA DE CHAMADA - AS ATE 8 CELULAS DO REGISTRO ENTRAM; O
001110* NUMERO DE PECA ESCOLHIDO (SE HOUVER) E O FLAG DE ACHADO SAEM.
001120 01  LK-AREA-DETECTA-PN.
001130     05  LK-DPN-CELULAS.
001140         10  LK-DPN-CELULA OCCURS 8 TIMES PIC X(30).
001150     05  LK-DPN-QTD-CELULAS           PIC 9(02).
001160     05  LK-DPN-PART-NUMBER           PIC X(30).
001170     05  LK-DPN-PART-NUMBER-R REDEFINES
001180         LK-DPN-PART-NUMBER.
001190         10  LK-DPN-PN-CHAR OCCURS 30 PIC X(01).
001200     05  LK-DPN-ACHOU                 PIC X(01).
001210         88  LK-DPN-ACHOU-SIM         VALUE "S".
001220         88  LK-DPN-ACHOU-NAO         VALUE "N".
001230     05  FILLER                       PIC X(05).
001240*
001250 PROCEDURE DIVISION USING LK-AREA-DETECTA-PN.
001260*
001270* PARAGRAFO PRINCIPAL - AVALIA TODAS AS CELULAS DO REGISTRO E
001280* ADOTA COMO NUMERO DE PECA A QUE OBTEVE MAIOR PONTUACAO DE
001290* CONFIANCA.  SE NENHUMA CELULA PONTUOU, O REGISTRO FICA SEM
001300* NUMERO DE PECA DETECTADO (LK-DPN-ACHOU-NAO).
001310 MAIN-PROCEDURE.
001320*
001330     SET LK-DPN-ACHOU-NAO             TO TRUE.
001340     MOVE SPACES                      TO LK-DPN-PART-NUMBER.
001350     MOVE ZERO                        TO WS-MELHOR-CONFIANCA.
001360     MOVE ZERO                        TO WS-MELHOR-CELULA.
001370*
001380     PERFORM R100-AVALIA-CELULA THRU R100-99-FIM
001390             VARYING WS-IX-CEL FROM 1 BY 1
001400             UNTIL WS-IX-CEL > LK-DPN-QTD-CELULAS.
001410*
001420     IF WS-MELHOR-CELULA > ZERO
001430         SET LK-DPN-ACHOU-SIM         TO TRUE
001440     END-IF.
001450*
001460     GOBACK.
001470*-----------------------------------------------------------------
001480* AVALIA UMA CELULA (WS-IX-CEL): DESCARTA CABECALHOS E CELULAS
001490* EM BRANCO, CLASSIFICA O FORMATO DO TOKEN E, SE ALGUM PADRAO
001500* CASOU, CALCULA A CONFIANCA E COMPARA COM A MELHOR ATE AGORA.
001510 R100-AVALIA-CELULA.
001520*
001530     MOVE LK-DPN-CELULA(WS-IX-CEL)    TO WS-TOKEN.
001540     PERFORM R110-VERIFICA-CABECALHO THRU R110-99-FIM.
001550     IF EH-CABECALHO
001560         GO TO R100-99-FIM
001570     END-IF.
001580     PERFORM R120-MEDIR-TOKEN THRU R120-99-FIM.
001590     IF WS-TAM-TOKEN = ZERO
001600         GO TO R100-99-FIM
001610     END-IF.
001620     PERFORM R200-CLASSIFICAR-FORMATO THRU R200-99-FIM.
001630     IF WS-BASE-PONTOS = ZERO
001640*        NENHUM PADRAO DE NUMERO DE PECA CASOU NESTA CELULA.
001650         GO TO R100-99-FIM
001660     END-IF.
001670     PERFORM R300-CALCULAR-CONFIANCA THRU R300-99-FIM.
001680     IF WS-CONFIANCA > WS-MELHOR-CONFIANCA
001690         MOVE WS-CONFIANCA            TO WS-MELHOR-CONFIANCA
001700         MOVE WS-IX-CEL                TO WS-MELHOR-CELULA
001710         MOVE WS-TOKEN                 TO LK-DPN-PART-NUMBER
001720     END-IF.
001730 R100-99-FIM.
001740     EXIT.
001750*-----------------------------------------------------------------
001760* CONFERE SE O TOKEN E UMA DAS PALAVRAS DE CABECALHO DE PLANILHA
001770* RECONHECIDAS (INDEPENDENTE DE CAIXA) - INCLUIDO EM OS-93091
001780* PORQUE ALGUMAS LISTAS DE MATERIAIS TRAZEM O CABECALHO DA
001790* COLUNA REPETIDO EM LINHAS DE DADOS POR ERRO DE EXPORTACAO.
001800 R110-VERIFICA-CABECALHO.
001810*
001820     MOVE "N"                         TO WS-EH-CABECALHO.
001830     MOVE WS-TOKEN                    TO WS-TOKEN-MAI.
001840     INSPECT WS-TOKEN-MAI
001850         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001860                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001870     EVALUATE TRUE
001880         WHEN WS-TOKEN-MAI = "ITEM"
001890         WHEN WS-TOKEN-MAI = "MANUFACTURER"
001900         WHEN WS-TOKEN-MAI = "QUANTITY"
001910         WHEN WS-TOKEN-MAI = "DESCRIPTION"
001920         WHEN WS-TOKEN-MAI = "REFERENCE"
001930             MOVE "S"                  TO WS-EH-CABECALHO
001940     END-EVALUATE.
001950 R110-99-FIM.
001960     EXIT.
001970*-----------------------------------------------------------------
001980* MEDE O TAMANHO UTIL DO TOKEN (SEM OS ESPACOS A DIREITA).
001990 R120-MEDIR-TOKEN.
002000*
002010     MOVE 30                          TO WS-TAM-TOKEN.
002020     PERFORM R121-ENCOLHE-TOKEN THRU R121-99-FIM
002030             UNTIL WS-TAM-TOKEN = ZERO
002040                OR WS-TOKEN(WS-TAM-TOKEN:1) NOT = SPACE.
002050 R120-99-FIM.
002060     EXIT.
002070*-----------------------------------------------------------------
002080* PASSO UNITARIO DA MEDICAO DE TAMANHO DO TOKEN.
002090 R121-ENCOLHE-TOKEN.
002100*
002110     SUBTRACT 1                       FROM WS-TAM-TOKEN.
002120 R121-99-FIM.
002130     EXIT.
002140*-----------------------------------------------------------------
002150* REDUZ O TOKEN A UMA SEQUENCIA DE RUNS (TRECHOS HOMOGENEOS DE
002160* ALFABETICO/DIGITO/HIFEN/OUTRO) E MANDA AVALIAR CONTRA OS
002170* PADROES DE FORMATO CONHECIDOS.
002180 R200-CLASSIFICAR-FORMATO.
002190*
002200     MOVE ZERO                        TO WS-QTD-RUNS.
002210     MOVE SPACE                       TO WS-TIPO-CORRENTE.
002220     PERFORM R210-CLASSIFICA-CARACTER THRU R210-99-FIM
002230             VARYING WS-IX-TOKEN FROM 1 BY 1
002240             UNTIL WS-IX-TOKEN > WS-TAM-TOKEN.
002250     PERFORM R250-AVALIA-PADROES THRU R250-99-FIM.
002260 R200-99-FIM.
002270     EXIT.
002280*-----------------------------------------------------------------
002290* CLASSIFICA UM CARACTER DO TOKEN (ALFABETICO=A DIGITO=D
002300* HIFEN=S OUTRO=O) E ACUMULA NA TABELA DE RUNS - SE O TIPO FOR
002310* IGUAL AO DO CARACTER ANTERIOR, ESTENDE O RUN CORRENTE; SE
002320* MUDAR, ABRE UM NOVO RUN (RESPEITANDO O LIMITE DE 10 - OS-07006).
002330 R210-CLASSIFICA-CARACTER.
002340*
002350     IF WS-TOKEN-CHAR(WS-IX-TOKEN) IS NUMERIC
002360         MOVE "D"                     TO WS-TIPO-CAR
002370     ELSE
002380         IF WS-TOKEN-CHAR(WS-IX-TOKEN) IS ALPHABETIC
002390             MOVE "A"                 TO WS-TIPO-CAR
002400         ELSE
002410             IF WS-TOKEN-CHAR(WS-IX-TOKEN) = "-"
002420                 MOVE "S"             TO WS-TIPO-CAR
002430             ELSE
002440                 MOVE "O"             TO WS-TIPO-CAR
002450             END-IF
002460         END-IF
002470     END-IF.
002480     IF WS-TIPO-CAR = WS-TIPO-CORRENTE
002490         IF WS-QTD-RUNS > ZERO
002500             ADD 1                    TO WS-RUN-TAM(WS-QTD-RUNS)
002510         END-IF
002520     ELSE
002530         IF WS-QTD-RUNS < 10
002540             ADD 1                    TO WS-QTD-RUNS
002550             MOVE WS-TIPO-CAR         TO WS-RUN-TIPO(WS-QTD-RUNS)
002560             MOVE 1                   TO WS-RUN-TAM(WS-QTD-RUNS)
002570         END-IF
002580         MOVE WS-TIPO-CAR             TO WS-TIPO-CORRENTE
002590     END-IF.
002600 R210-99-FIM.
002610     EXIT.
002620*-----------------------------------------------------------------
002630* TABELA DE PADROES DE NUMERO DE PECA, DA MAIS PARA A MENOS
002640* ESPECIFICA - CADA REGRA SO E TESTADA SE AS ANTERIORES NAO
002650* CASARAM, E O PRIMEIRO CASAMENTO DEFINE A PONTUACAO BASE:
002660*   LETRAS(2-6)+DIGITOS(2-8)................... 20 PTS (ORIGINAL)
002670*   LETRAS+DIGITOS+LETRAS+DIGITOS (4+ RUNS)..... 15 PTS (OS-88060)
002680*   LETRAS+DIGITOS COM HIFEN INTERNO............ 12 PTS (OS-91187)
002690*   LETRAS(3+)+DIGITOS(2+).......................10 PTS (ORIGINAL)
002700*   LETRAS+DIGITOS SIMPLES (QUALQUER TAMANHO).... 5 PTS (OS-01063)
002710 R250-AVALIA-PADROES.
002720*
002730     MOVE ZERO                        TO WS-BASE-PONTOS.
002740     IF WS-QTD-RUNS < 2
002750         GO TO R250-99-FIM
002760     END-IF.
002770     IF WS-RUN-TIPO(1) = "A" AND WS-RUN-TIPO(2) = "D"
002780         AND WS-RUN-TAM(1) >= 2 AND WS-RUN-TAM(1) <= 6
002790         AND WS-RUN-TAM(2) >= 2 AND WS-RUN-TAM(2) <= 8
002800         MOVE 20                      TO WS-BASE-PONTOS
002810         GO TO R250-99-FIM
002820     END-IF.
002830     IF WS-QTD-RUNS >= 4
002840         AND WS-RUN-TIPO(1) = "A" AND WS-RUN-TIPO(2) = "D"
002850         AND WS-RUN-TIPO(3) = "A" AND WS-RUN-TIPO(4) = "D"
002860         MOVE 15                      TO WS-BASE-PONTOS
002870         GO TO R250-99-FIM
002880     END-IF.
002890     IF WS-RUN-TIPO(1) = "A" AND WS-RUN-TIPO(2) = "D"
002900         PERFORM R260-TEM-TRACO THRU R260-99-FIM
002910         IF TEM-TRACO-SIM
002920             MOVE 12                  TO WS-BASE-PONTOS
002930             GO TO R250-99-FIM
002940         END-IF
002950     END-IF.
002960     IF WS-RUN-TIPO(1) = "A" AND WS-RUN-TAM(1) >= 3
002970         AND WS-RUN-TIPO(2) = "D" AND WS-RUN-TAM(2) >= 2
002980         MOVE 10                      TO WS-BASE-PONTOS
002990         GO TO R250-99-FIM
003000     END-IF.
003010     IF WS-RUN-TIPO(1) = "A" AND WS-RUN-TIPO(2) = "D"
003020         MOVE 5                       TO WS-BASE-PONTOS
003030     END-IF.
003040 R250-99-FIM.
003050     EXIT.
003060*-----------------------------------------------------------------
003070* VARRE TODOS OS RUNS DO TOKEN PROCURANDO UM TRECHO DE HIFEN
003080* (TIPO "S") - USADO PELA REGRA DE 12 PONTOS DA OS-91187.
003090 R260-TEM-TRACO.
003100*
003110     MOVE "N"                         TO WS-TEM-TRACO.
003120     PERFORM R261-VERIFICA-RUN THRU R261-99-FIM
003130             VARYING WS-IX-RUN FROM 1 BY 1
003140             UNTIL WS-IX-RUN > WS-QTD-RUNS
003150                OR TEM-TRACO-SIM.
003160 R260-99-FIM.
003170     EXIT.
003180*-----------------------------------------------------------------
003190* TESTA UM RUN ESPECIFICO (WS-IX-RUN) QUANTO A SER DO TIPO HIFEN.
003200 R261-VERIFICA-RUN.
003210*
003220     IF WS-RUN-TIPO(WS-IX-RUN) = "S"
003230         SET TEM-TRACO-SIM            TO TRUE
003240     END-IF.
003250 R261-99-FIM.
003260     EXIT.
003270*-----------------------------------------------------------------
003280* CALCULA A CONFIANCA FINAL DA CELULA: PONTUACAO BASE DO FORMATO
003290* MAIS O PROPRIO TAMANHO DO TOKEN (TOKENS MAIORES SAO MAIS
003300* PROVAVEIS DE SER O NUMERO DE PECA REAL), MAIS OS BONUS DA
003310* OS-95140 (PADRAO LETRAS-NUMEROS-LETRAS, +10 PTS) E DA OS-90022
003320* (TOKEN COM MAIS DE 8 POSICOES, +5 PTS).
003330 R300-CALCULAR-CONFIANCA.
003340*
003350     COMPUTE WS-CONFIANCA = WS-BASE-PONTOS + WS-TAM-TOKEN.
003360     IF WS-QTD-RUNS >= 3
003370         AND WS-RUN-TIPO(1) = "A" AND WS-RUN-TAM(1) >= 2
003380         AND WS-RUN-TIPO(2) = "D" AND WS-RUN-TAM(2) >= 3
003390         AND WS-RUN-TIPO(3) = "A"
003400         ADD 10                       TO WS-CONFIANCA
003410     END-IF.
003420     IF WS-TAM-TOKEN > 8
003430         ADD 5                        TO WS-CONFIANCA
003440     END-IF.
003450 R300-99-FIM.
003460     EXIT.
003470*-----------------------------------------------------------------
003480 END PROGRAM SCLM0910.
