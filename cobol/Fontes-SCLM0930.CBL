000010*****************************************************************
000020* SISTEMA : SCLM - CONVERSAO DE LISTA DE MATERIAIS (BOM)
000030* PROGRAMA: SCLM0930
000040* OBJETIVO: DETECTAR O FABRICANTE DE UMA PECA PROCURANDO, EM
000050*           ORDEM DE PRIORIDADE, O NOME DE CADA FABRICANTE
000060*           CADASTRADO DENTRO DE QUALQUER CELULA DO REGISTRO.
000070*****************************************************************
000080* HISTORICO DE ALTERACOES
000090*-----------------------------------------------------------------
000100* 1990-04-23 JRA OS-90066  VERSAO INICIAL - 10 FABRICANTES.
000110* 1994-02-09 JRA OS-94018  BUSCA PASSOU A SER INDEPENDENTE DE
000120*                          MAIUSCULA/MINUSCULA (ROTINA COMUM
000130*                          CONTEM-TEXTO).
000140* 1997-08-11 MCS OS-97151  INCLUIDOS TAIYO YUDEN, SAMSUNG,
000150*                          NICHICON, RUBYCON E COILCRAFT A
000160*                          PEDIDO DE COMPRAS (MEMO 97-42).
000170* 1998-12-04 MCS Y2K-9873  REVISAO ANO 2000 - PROGRAMA NAO TRATA
000180*                          CAMPO DE DATA, SEM IMPACTO.
000190* 2002-06-27 EPS OS-02077  ORDEM DA TABELA PASSOU A SER A ORDEM
000200*                          DE PRIORIDADE DE CASAMENTO.
000210*****************************************************************
000220* ESTE PROGRAMA E CHAMADO PELO DRIVER SCLM0410 PARA CADA REGISTRO
000230* QUE JA TEVE NUMERO DE PECA DETECTADO (SCLM0910).  NAO ABRE
000240* ARQUIVO NENHUM - TRABALHA SOMENTE SOBRE A AREA DE LINKAGE.
000250*****************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.      SCLM0930.
000280 AUTHOR.          J R ALMEIDA.
000290 INSTALLATION.    SCLM - ENGENHARIA DE PROCESSO SMT.
000300 DATE-WRITTEN.    04/23/90.
000310 DATE-COMPILED.
000320 SECURITY.        USO INTERNO - ENGENHARIA DE PROCESSO.
000330*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360* UPSI-0 E O MESMO INTERRUPTOR DE TRACO (DEBUG) USADO EM TODOS
000370* OS PROGRAMAS DA FAMILIA SCLM09NN - NAO TESTADO NESTE MODULO.
000380 SPECIAL-NAMES.
000390     UPSI-0 ON  STATUS IS SCLM-TRACO-LIGADO
000400            OFF STATUS IS SCLM-TRACO-DESLIGADO.
000410*
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440*
000450* TABELA FIXA DOS 15 FABRICANTES CADASTRADOS, NA ORDEM DE
000460* PRIORIDADE DE CASAMENTO (VER MEMO OS-02077).
000470     COPY TABFABRICANTES.
000480*
000490* AREA DE TRABALHO COMUM DA ROTINA CONTEM-TEXTO (BUSCA DE
000500* SUBSTRING CASE-INSENSITIVE), COMPARTILHADA COM SCLM0940 E
000510* SCLM0950.
000520     COPY BUSCATEXTO.
000530*
000540* INDICE DA CELULA DO REGISTRO SENDO TESTADA CONTRA O NOME DO
000550* FABRICANTE CORRENTE.
000560 77  WS-IX-CEL                        PIC 9(02) COMP.
000570*
000580 LINKAGE SECTION.
000590*
000600* AREA DE CHAMADA - RECEBIDA DE SCLM0410.  AS 8 CELULAS DO
000610* REGISTRO NORMALIZADO ENTRAM, O NOME DO FABRICANTE ENCONTRADO
000620* (SE HOUVER) SAI.
000630 01  LK-AREA-DETECTA-FAB.
000640     05  LK-DF-CELULAS.
000650         10  LK-DF-CELULA OCCURS 8 TIMES  PIC X(30).
000660     05  LK-DF-QTD-CELULAS            PIC 9(02).
000670     05  LK-DF-FABRICANTE             PIC X(20).
000680     05  LK-DF-ACHOU                  PIC X(01).
000690         88  LK-DF-ACHOU-SIM          VALUE "S".
000700         88  LK-DF-ACHOU-NAO          VALUE "N".
000710     05  FILLER                       PIC X(05).
000720*
000730 PROCEDURE DIVISION USING LK-AREA-DETECTA-FAB.
000740*
000750* PARAGRAFO PRINCIPAL - VARRE OS 15 FABRICANTES CADASTRADOS, NA
000760* ORDEM DE PRIORIDADE DA TABELA, ATE ACHAR O PRIMEIRO QUE CASAR
000770* COM ALGUMA CELULA DO REGISTRO.  PARA DE VARRER NO PRIMEIRO
000780* ACERTO (LK-DF-ACHOU-SIM).
000790 MAIN-PROCEDURE.
000800*
000810     SET LK-DF-ACHOU-NAO               TO TRUE.
000820     MOVE SPACES                       TO LK-DF-FABRICANTE.
000830*
000840* WS-IX-FABR (DECLARADO NA COPY TABFABRICANTES) PERCORRE A
000850* TABELA DE FABRICANTES DA POSICAO 1 ATE A 15.
000860     PERFORM R100-TESTA-FABRICANTE THRU R100-99-FIM
000870             VARYING WS-IX-FABR FROM 1 BY 1
000880             UNTIL WS-IX-FABR > 15
000890                OR LK-DF-ACHOU-SIM.
000900*
000910     GOBACK.
000920*-----------------------------------------------------------------
000930* TESTA UM FABRICANTE DA TABELA (WS-IX-FABR) CONTRA TODAS AS
000940* CELULAS INFORMADAS DO REGISTRO, PARANDO NO PRIMEIRO ACERTO.
000950 R100-TESTA-FABRICANTE.
000960*
000970     MOVE WS-TAB-FABR(WS-IX-FABR)      TO WS-BT-AGULHA.
000980     PERFORM R110-TESTA-CELULAS THRU R110-99-FIM
000990             VARYING WS-IX-CEL FROM 1 BY 1
001000             UNTIL WS-IX-CEL > LK-DF-QTD-CELULAS
001010                OR LK-DF-ACHOU-SIM.
001020 R100-99-FIM.
001030     EXIT.
001040*-----------------------------------------------------------------
001050* COMPARA O NOME DE FABRICANTE CORRENTE (WS-BT-AGULHA) CONTRA
001060* UMA CELULA ESPECIFICA DO REGISTRO, USANDO A ROTINA COMUM
001070* CONTEM-TEXTO (BUSCA CASE-INSENSITIVE DE SUBSTRING).
001080 R110-TESTA-CELULAS.
001090*
001100     MOVE LK-DF-CELULA(WS-IX-CEL)      TO WS-BT-ALVO.
001110     PERFORM R900-CONTEM-TEXTO THRU R900-99-FIM.
001120     IF BT-ACHOU-SIM
001130*        CASOU - GRAVA O NOME DO FABRICANTE E SINALIZA ACHADO.
001140         MOVE WS-TAB-FABR(WS-IX-FABR)  TO LK-DF-FABRICANTE
001150         SET LK-DF-ACHOU-SIM           TO TRUE
001160     END-IF.
001170 R110-99-FIM.
001180     EXIT.
001190*-----------------------------------------------------------------
001200* ROTINA COMUM DE BUSCA DE SUBSTRING (CASE-INSENSITIVE), IGUAL A
001210* USADA EM SCLM0940 E SCLM0950 - MANTIDA EM COPYBOOK UNICO PARA
001220* EVITAR TRES COPIAS DA MESMA LOGICA.
001230     COPY BUSCATEXTOP.
001240*-----------------------------------------------------------------
001250 END PROGRAM SCLM0930.
